000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  CONFSCOR.                                           
000400 AUTHOR. M MARTINEZ.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 11/20/15.                                          
000700 DATE-COMPILED. 11/20/15.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          COMMON CONFIDENCE-SCORE CALCULATOR CALLED BY BOTH THE  
001400*          FOOD PARSER (FOODPRSE) AND THE SYMPTOM PARSER          
001500*          (SYMPPRSE).  ONE ROUTINE, TWO SCORING PATHS, PICKED    
001600*          BY CALC-TYPE-SW -- SAME SHAPE AS THE OLD CLCLBCST      
001700*          LAB-VS-EQUIPMENT COST SPLIT.                           
001800*                                                                 
001900*          SCORES ARE CAPPED AT 1.00 AND CARRIED AS TWO DECIMAL   
002000*          DIGITS THROUGHOUT -- NO ROUNDING IS EVER NEEDED        
002100*          BECAUSE EVERY BOOST IS ITSELF A TWO-DECIMAL VALUE.     
002200*                                                                 
002300******************************************************************
002400*      CHANGE LOG                                                 
002500*      ----------                                                 
002600*      112015MM   ORIGINAL PROGRAM -- FOOD-CONF PATH ONLY         
002700*      051718MM   ADDED SYMPTOM-CONF PATH FOR NEW SYMPTOM PARSER  
002800*      051718MM   ADDED NEGATION FLOOR RULE (0.90 MINIMUM)        
002900*      031622JS   CAP-AT-ONE LOGIC MOVED HERE FROM CALLERS SO     
003000*                 BOTH PARSERS SHARE ONE PLACE THAT ENFORCES IT   
003100*      072209JS   ADDED HEX-DUMP REDEFINITIONS FOR THE COMP-3     
003200*                 TRUNCATION PROBLEM RAISED ON TICKET DDS-2245    
003300******************************************************************
003400 ENVIRONMENT DIVISION.                                            
003500 CONFIGURATION SECTION.                                           
003600 SOURCE-COMPUTER. IBM-390.                                        
003700 OBJECT-COMPUTER. IBM-390.                                        
003800 SPECIAL-NAMES.                                                   
003900     UPSI-0 ON TRACE-SW-ON                                        
004000            OFF TRACE-SW-OFF.                                     
004100                                                                  
004200 DATA DIVISION.                                                   
004300 FILE SECTION.                                                    
004400                                                                  
004500 WORKING-STORAGE SECTION.                                         
004600 01  MISC-FIELDS.                                                 
004700     05  WS-BASE-SCORE               PIC S9(1)V99 COMP-3.         
004800     05  WS-BOOST-TOTAL              PIC S9(1)V99 COMP-3.         
004900     05  WS-RAW-SCORE                PIC S9(1)V99 COMP-3.         
005000                                                                  
005100**** DEBUG HEX-DUMP VIEWS -- TICKET DDS-2245, LEAVE IN PLACE      
005200 01  WS-BASE-SCORE-DUMP REDEFINES WS-BASE-SCORE PIC X(2).         072209JS
005300 01  WS-BOOST-TOTAL-DUMP REDEFINES WS-BOOST-TOTAL PIC X(2).       
005400 01  WS-RAW-SCORE-DUMP REDEFINES WS-RAW-SCORE PIC X(2).           
005500                                                                  
005600 LINKAGE SECTION.                                                 
005700 01  CONF-SCORE-REC.                                              
005800     05  CALC-TYPE-SW                PIC X.                       
005900         88  FOOD-CONF                 VALUE 'F'.                 
006000         88  SYMPTOM-CONF               VALUE 'S'.                
006100     05  CS-QTY-OR-SEVERITY-FOUND    PIC X.                       
006200         88  CS-BOOST-1-EARNED          VALUE 'Y'.                
006300     05  CS-MEAL-KNOWN-OR-TIME-HINT  PIC X.                       
006400         88  CS-BOOST-2-EARNED          VALUE 'Y'.                
006500     05  CS-NAME-BONUS-EARNED        PIC X.                       
006600         88  CS-BOOST-3-EARNED          VALUE 'Y'.                
006700     05  CS-NEGATED                  PIC X.                       
006800         88  CS-IS-NEGATED              VALUE 'Y'.                
006900     05  CS-CONFIDENCE               PIC 9V99.                    
007000 01  RETURN-CD                       PIC S9(4) COMP.              
007100                                                                  
007200 PROCEDURE DIVISION USING CONF-SCORE-REC, RETURN-CD.              
007300     IF TRACE-SW-ON                                               
007400         DISPLAY 'CONFSCOR ENTERED - TYPE=' CALC-TYPE-SW.         
007500                                                                  
007600     IF FOOD-CONF                                                 
007700         PERFORM 100-SCORE-FOOD                                   
007800     ELSE IF SYMPTOM-CONF                                         
007900         PERFORM 200-SCORE-SYMPTOM.                               
008000                                                                  
008100     MOVE ZERO TO RETURN-CD.                                      
008200     GOBACK.                                                      
008300                                                                  
008400 100-SCORE-FOOD.                                                  
008500     MOVE 0.70 TO WS-BASE-SCORE.                                  
008600     MOVE ZERO TO WS-BOOST-TOTAL.                                 
008700     IF CS-BOOST-1-EARNED                                         
008800         ADD 0.15 TO WS-BOOST-TOTAL.                              
008900     IF CS-BOOST-2-EARNED                                         
009000         ADD 0.10 TO WS-BOOST-TOTAL.                              
009100     IF CS-BOOST-3-EARNED                                         
009200         ADD 0.05 TO WS-BOOST-TOTAL.                              
009300     ADD WS-BASE-SCORE WS-BOOST-TOTAL GIVING WS-RAW-SCORE.        
009400     PERFORM 300-CAP-AND-RETURN.                                  
009500                                                                  
009600 200-SCORE-SYMPTOM.                                               051718MM
009700     MOVE 0.75 TO WS-BASE-SCORE.                                  
009800     MOVE ZERO TO WS-BOOST-TOTAL.                                 
009900     IF CS-BOOST-1-EARNED                                         
010000         ADD 0.15 TO WS-BOOST-TOTAL.                              
010100     IF CS-BOOST-2-EARNED                                         
010200         ADD 0.05 TO WS-BOOST-TOTAL.                              
010300     ADD WS-BASE-SCORE WS-BOOST-TOTAL GIVING WS-RAW-SCORE.        
010400**** NEGATION FLOOR - APPLIED BEFORE THE NAME BONUS, THEN THE     
010500**** NAME BONUS CONTINUES TO STACK ON TOP OF IT                   
010600     IF CS-IS-NEGATED                                             051718MM
010700         IF WS-RAW-SCORE < 0.90                                   
010800             MOVE 0.90 TO WS-RAW-SCORE.                           
010900     IF CS-BOOST-3-EARNED                                         
011000         ADD 0.05 TO WS-RAW-SCORE.                                
011100     PERFORM 300-CAP-AND-RETURN.                                  
011200                                                                  
011300 300-CAP-AND-RETURN.                                              031622JS
011400     IF WS-RAW-SCORE > 1.00                                       
011500         MOVE 1.00 TO WS-RAW-SCORE.                               
011600     MOVE WS-RAW-SCORE TO CS-CONFIDENCE.                          
