000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  WRDBND.                                             
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 01/01/08.                                          
000700 DATE-COMPILED. 01/01/08.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          WORD-BOUNDARY CHECKER CALLED BY THE FOOD PARSER        
001400*          (FOODPRSE) AND THE SYMPTOM PARSER (SYMPPRSE) EVERY     
001500*          TIME A LEXICON SCAN FINDS A CANDIDATE MATCH -- MAKES   
001600*          SURE 'EGG' DID NOT JUST MATCH THE MIDDLE OF 'EGGPLANT'.
001700*          GROWN OUT OF THE OLD STRLTH REVERSE-STRING LENGTH      
001800*          TRICK, WHICH IS STILL USED HERE TO FIND THE REAL END   
001900*          OF THE CALLER'S TEXT BUFFER (TRAILING SPACES DO NOT    
002000*          COUNT AS A WORD BOUNDARY -- THEY ARE JUST PAD).        
002100*                                                                 
002200******************************************************************
002300*      CHANGE LOG                                                 
002400*      ----------                                                 
002500*      010108JS   ORIGINAL PROGRAM (AS STRLTH -- STRING LENGTH    
002600*                 UTILITY ONLY)                                   
002700*      051718MM   RETOOLED AS A WORD-BOUNDARY CHECK FOR THE FOOD  
002800*                 AND SYMPTOM LEXICON SCANS.  KEPT THE REVERSE/   
002900*                 INSPECT LENGTH TRICK FROM STRLTH RATHER THAN    
003000*                 REWRITE IT                                      
003100*      090410MM   ADDED CLASS WORD-CHAR SO DIGITS COUNT AS PART   
003200*                 OF A WORD (CATCHES '2EGGS' AS ONE TOKEN)        
003300*      031622JS   ADDED HEX-DUMP REDEFINITIONS TO MATCH CONFSCOR  
003400*                 FOR TICKET DDS-2245                             
003500******************************************************************
003600 ENVIRONMENT DIVISION.                                            
003700 CONFIGURATION SECTION.                                           
003800 SOURCE-COMPUTER. IBM-390.                                        
003900 OBJECT-COMPUTER. IBM-390.                                        
004000 SPECIAL-NAMES.                                                   
004100     CLASS WORD-CHAR IS 'A' THRU 'Z' 'a' THRU 'z' '0' THRU '9'.   090410MM
004200                                                                  
004300 DATA DIVISION.                                                   
004400 FILE SECTION.                                                    
004500                                                                  
004600 WORKING-STORAGE SECTION.                                         
004700 01  MISC-FIELDS.                                                 
004800     05  WS-EFFECTIVE-LTH             PIC S9(4) COMP.             
004900     05  WS-LEAD-SPACE-CT             PIC S9(4) COMP.             
005000     05  WS-END-POS                   PIC S9(4) COMP.             
005100     05  WS-AFTER-POS                 PIC S9(4) COMP.             
005200     05  WS-BEFORE-POS                PIC S9(4) COMP.             
005300     05  WS-CHAR-BEFORE               PIC X(1).                   
005400     05  WS-CHAR-AFTER                PIC X(1).                   
005500     05  WS-REVERSED-TXT              PIC X(255).                 
005600                                                                  
005700**** DEBUG HEX-DUMP VIEWS -- TICKET DDS-2245, SAME IDIOM AS       
005800**** CONFSCOR, LEAVE IN PLACE                                     
005900 01  WS-END-POS-DUMP    REDEFINES WS-END-POS    PIC X(2).         031622JS
006000 01  WS-AFTER-POS-DUMP  REDEFINES WS-AFTER-POS  PIC X(2).         
006100 01  WS-BEFORE-POS-DUMP REDEFINES WS-BEFORE-POS PIC X(2).         
006200                                                                  
006300 LINKAGE SECTION.                                                 
006400 01  LK-WB-TEXT                       PIC X(255).                 
006500 01  LK-WB-START-POS                  PIC S9(4) COMP.             
006600 01  LK-WB-WORD-LTH                   PIC S9(4) COMP.             
006700 01  LK-WB-RESULT                     PIC X(1).                   
006800     88  LK-WB-ON-BOUNDARY               VALUE 'Y'.               
006900     88  LK-WB-NOT-ON-BOUNDARY          VALUE 'N'.                
007000                                                                  
007100 PROCEDURE DIVISION USING LK-WB-TEXT, LK-WB-START-POS,            051718MM
007200                           LK-WB-WORD-LTH, LK-WB-RESULT.          
007300     PERFORM 100-CALC-EFFECTIVE-LTH.                              
007400     MOVE 'Y' TO LK-WB-RESULT.                                    
007500                                                                  
007600     COMPUTE WS-BEFORE-POS = LK-WB-START-POS - 1.                 
007700     IF WS-BEFORE-POS >= 1                                        
007800         MOVE LK-WB-TEXT (WS-BEFORE-POS:1) TO WS-CHAR-BEFORE      
007900         IF WS-CHAR-BEFORE IS WORD-CHAR                           
008000             MOVE 'N' TO LK-WB-RESULT.                            
008100                                                                  
008200     COMPUTE WS-END-POS = LK-WB-START-POS + LK-WB-WORD-LTH - 1.   
008300     COMPUTE WS-AFTER-POS = WS-END-POS + 1.                       
008400     IF WS-AFTER-POS <= WS-EFFECTIVE-LTH                          
008500         MOVE LK-WB-TEXT (WS-AFTER-POS:1) TO WS-CHAR-AFTER        
008600         IF WS-CHAR-AFTER IS WORD-CHAR                            
008700             MOVE 'N' TO LK-WB-RESULT.                            
008800                                                                  
008900     GOBACK.                                                      
009000                                                                  
009100 100-CALC-EFFECTIVE-LTH.                                          
009200**** SAME REVERSE/INSPECT TRICK AS THE OLD STRLTH -- REVERSE      
009300**** THE BUFFER, COUNT THE LEADING (WAS TRAILING) SPACES, AND     
009400**** SUBTRACT FROM THE FULL DECLARED LENGTH                       
009500     MOVE FUNCTION REVERSE(LK-WB-TEXT) TO WS-REVERSED-TXT.        
009600     MOVE 0 TO WS-LEAD-SPACE-CT.                                  
009700     INSPECT WS-REVERSED-TXT                                      
009800             TALLYING WS-LEAD-SPACE-CT FOR LEADING SPACES.        
009900     COMPUTE WS-EFFECTIVE-LTH =                                   
010000             LENGTH OF LK-WB-TEXT - WS-LEAD-SPACE-CT.             
