000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.  SYMPPRSE.                                           
000300 AUTHOR. JON SAYLES.                                              
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000500 DATE-WRITTEN. 05/17/18.                                          
000600 DATE-COMPILED. 05/17/18.                                         
000700 SECURITY. NON-CONFIDENTIAL.                                      
000800                                                                  
000900******************************************************************
001000*REMARKS.                                                         
001100*                                                                 
001200*          SYMPTOM-MENTION EXTRACTOR CALLED ONCE PER JOURNAL ENTRY
001300*          BY ENTRYPRC.  SIBLING TO FOODPRSE THE SAME WAY TRMTSRCH
001400*          WAS SIBLING TO PATSRCH -- SAME TABLE-SEARCH SHAPE, A   
001500*          DIFFERENT LEXICON AND A DIFFERENT SET OF CONTEXT       
001600*          WINDOWS (NEGATION LOOKS BACK, SEVERITY LOOKS BOTH WAYS,
001700*          TIME HINT LOOKS AT THE WHOLE ENTRY ONCE).              
001800*                                                                 
001900*          RETURNS ONE ROW PER SYMPTOM MENTION FOUND, LEFT TO     
002000*          RIGHT, NON-OVERLAPPING.  NO SKIP-TRIGGER SHORT CIRCUIT 
002100*          HERE -- THAT IS A FOOD-PARSER-ONLY RULE.               
002200*                                                                 
002300******************************************************************
002400*      CHANGE LOG                                                 
002500*      ----------                                                 
002600*      051718JS   ORIGINAL PROGRAM -- 34-TERM LEXICON, NO         
002700*                 SEVERITY OR TIME-HINT LOGIC YET                 
002800*      031622MM   LEXICON GROWN TO 59 TERMS AND SYNONYM MAP ADDED 
002900*                 PER REQUEST #4471                               
003000*      031622MM   ADDED TIME-HINT SCAN (MORNING/AFTERNOON/EVENING/
003100*                 NIGHT/AFTER-MEAL, IN THAT PRIORITY ORDER)       
003200*      072209JS   ADDED NEGATION WINDOW AND SEVERITY WINDOW SCANS;
003300*                 HEX-DUMP REDEFINITIONS ADDED FOR TICKET DDS-2245
003400*      081513JS   SEVERITY WINDOW SCAN REWRITTEN TO WALK THE      
003500*                 WINDOW LEFT TO RIGHT ONE POSITION AT A TIME AND 
003600*                 TRY THE NUMERIC N/10 PATTERN BEFORE THE WORD    
003700*                 TABLE AT EACH POSITION -- THE FIRST OF EITHER TO
003800*                 MATCH, BY POSITION, WINS (NOT "NUMERIC ALWAYS   
003900*                 WINS IF PRESENT ANYWHERE") -- CONFIRMED AGAINST 
004000*                 REQUEST #4471'S ORIGINAL DESIGN NOTES           
004100*      081026JS   MOVED THE MATCH-FOUND AND NEGATION              
004200*                 SWITCHES AND THE TERM-LENGTH SCRATCH FIELD      
004300*                 BACK OUT TO STANDALONE 77-LEVELS THE WAY        
004400*                 TRMTSRCH ALWAYS DECLARED ITS OWN LOOP           
004500*                 SWITCHES -- TICKET DDS-2318                     
004600******************************************************************
004700 ENVIRONMENT DIVISION.                                            
004800 CONFIGURATION SECTION.                                           
004900 SOURCE-COMPUTER. IBM-390.                                        
005000 OBJECT-COMPUTER. IBM-390.                                        
005100 SPECIAL-NAMES.                                                   
005200     UPSI-0 ON TRACE-SW-ON                                        
005300            OFF TRACE-SW-OFF.                                     
005400                                                                  
005500 DATA DIVISION.                                                   
005600 FILE SECTION.                                                    
005700                                                                  
005800 WORKING-STORAGE SECTION.                                         
005900** FIXED KEYWORD LEXICONS -- LOADED BY VALUE, NOT READ            
006000 COPY SYMPLEX.                                                    
006100                                                                  
006200 01  WS-WORK-FIELDS.                                              
006300     05  WS-LC-TEXT                  PIC X(200).                  
006400     05  WS-TEXT-POS                 PIC S9(4) COMP.              
006500     05  WS-MATCH-LEN                PIC S9(4) COMP.              
006600     05  WS-LEAD-SP                  PIC S9(4) COMP.              
006700     05  WS-REV-TERM                 PIC X(20).                   
006800     05  WS-REV-TERM-SCRATCH         PIC X(20).                   
006900     05  WS-MATCH-NAME               PIC X(20).                   
007000     05  WS-NORM-NAME                PIC X(20).                   
007100     05  WS-WB-RESULT                PIC X(1).                    
007200     05  WS-TIME-HINT                PIC X(12).                   
007300     05  WS-NEG-WINDOW-START         PIC S9(4) COMP.              
007400     05  WS-NEG-WINDOW-END           PIC S9(4) COMP.              
007500     05  WS-SEV-FOUND-SW             PIC X(1).                    
007600         88  WS-SEV-WAS-FOUND           VALUE 'Y'.                
007700     05  WS-SEVERITY                 PIC X(10).                   
007800     05  WS-SEV-WINDOW-START         PIC S9(4) COMP.              
007900     05  WS-SEV-WINDOW-END           PIC S9(4) COMP.              
008000     05  WS-SEV-DIGIT-START          PIC S9(4) COMP.              
008100     05  WS-SEV-DIGIT-END            PIC S9(4) COMP.              
008200     05  WS-SEV-DIGIT-LTH            PIC S9(4) COMP.              
008300     05  WS-SEV-SCAN-POS             PIC S9(4) COMP.              
008400     05  WS-NAME-BONUS-SW            PIC X(1).                    
008500         88  WS-NAME-BONUS-EARNED       VALUE 'Y'.                
008600     05  WS-TBL-IDX                  PIC S9(4) COMP.              
008700                                                                  
008800 77  WS-TERM-LTH                    PIC S9(4) COMP.               081026JS
008900 77  WS-FOUND-SW                     PIC X(1) VALUE 'N'.          
009000        88  WS-TERM-FOUND              VALUE 'Y'.                 
009100 77  WS-NEGATED-SW                   PIC X(1) VALUE 'N'.          
009200        88  WS-IS-NEGATED              VALUE 'Y'.                 
009300                                                                  
009400**** DEBUG HEX-DUMP VIEWS -- TICKET DDS-2245, SAME IDIOM AS       
009500**** CONFSCOR, WRDBND AND FOODPRSE, LEFT IN PLACE                 
009600 01  WS-TEXT-POS-DUMP  REDEFINES WS-TEXT-POS  PIC X(2).           
009700 01  WS-MATCH-LEN-DUMP REDEFINES WS-MATCH-LEN PIC X(2).           
009800 01  WS-SEV-SCAN-POS-DUMP REDEFINES WS-SEV-SCAN-POS PIC X(2).     
009900                                                                  
010000 01  CONF-SCORE-REC.                                              
010100     05  CS-CALC-TYPE-SW             PIC X VALUE 'S'.             
010200     05  CS-QTY-OR-SEVERITY-FOUND    PIC X.                       
010300     05  CS-MEAL-KNOWN-OR-TIME-HINT  PIC X.                       
010400     05  CS-NAME-BONUS-EARNED        PIC X.                       
010500     05  CS-NEGATED                  PIC X.                       
010600     05  CS-CONFIDENCE               PIC 9V99.                    
010700 01  WS-CONF-RETURN-CD               PIC S9(4) COMP.              
010800                                                                  
010900 LINKAGE SECTION.                                                 
011000 01  LK-SYMPTOM-INPUT-TEXT           PIC X(200).                  
011100 COPY SYMPTBL REPLACING SYMPTOM-ITEM-COUNT BY                     
011200                        LK-SYMPTOM-ITEM-COUNT,                    
011300                        SYMPTOM-ITEM-TABLE BY                     
011400                        LK-SYMPTOM-ITEM-TABLE.                    
011500 01  LK-SYMPTOM-RETURN-CD            PIC S9(4) COMP.              
011600                                                                  
011700 PROCEDURE DIVISION USING LK-SYMPTOM-INPUT-TEXT,                  
011800                           LK-SYMPTOM-ITEM-COUNT,                 
011900                           LK-SYMPTOM-ITEM-TABLE,                 
012000                           LK-SYMPTOM-RETURN-CD.                  
012100                                                                  
012200 000-MAINLINE.                                                    
012300     IF TRACE-SW-ON                                               
012400         DISPLAY 'SYMPPRSE ENTERED'.                              
012500     PERFORM 050-INIT-WORK-AREAS.                                 
012600     PERFORM 100-FIND-TIME-HINT THRU 100-EXIT.                    
012700     PERFORM 200-SCAN-LEXICON THRU 200-EXIT                       
012800             VARYING WS-TEXT-POS FROM 1 BY 1                      
012900             UNTIL WS-TEXT-POS > 200                              
013000                OR LK-SYMPTOM-ITEM-COUNT >= 20.                   
013100 000-EXIT.                                                        
013200     MOVE ZERO TO LK-SYMPTOM-RETURN-CD.                           
013300     GOBACK.                                                      
013400                                                                  
013500 050-INIT-WORK-AREAS.                                             
013600     MOVE ZERO TO LK-SYMPTOM-ITEM-COUNT.                          
013700     MOVE SPACES TO WS-TIME-HINT.                                 
013800     MOVE LK-SYMPTOM-INPUT-TEXT TO WS-LC-TEXT.                    
013900     INSPECT WS-LC-TEXT CONVERTING                                
014000       'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                            
014100       'abcdefghijklmnopqrstuvwxyz'.                              
014200                                                                  
014300 100-FIND-TIME-HINT.                                              031622MM
014400**** WHOLE-ENTRY, ORIGINAL-CASE SCAN, CHECKED IN CATEGORY ORDER --
014500**** TIME-HINT-TABLE IS BUILT MORNING ROWS FIRST, THEN AFTERNOON, 
014600**** EVENING, NIGHT, SO THE FIRST ROW THAT HITS ANYWHERE IN THE   
014700**** TEXT WINS REGARDLESS OF WHERE IN THE TEXT IT SITS.  AFTER    
014800**** MEAL IS NOT IN THE TABLE -- IT NEEDS A TWO-WORD LOOK-AHEAD,  
014900**** SO IT IS HANDLED SEPARATELY IN 130 BELOW                     
015000     MOVE SPACES TO WS-TIME-HINT.                                 
015100     PERFORM 110-TIME-HINT-SCAN THRU 110-EXIT                     
015200             VARYING TIME-HINT-IDX FROM 1 BY 1                    
015300             UNTIL TIME-HINT-IDX > 13                             
015400                OR WS-TIME-HINT NOT EQUAL SPACES.                 
015500     IF WS-TIME-HINT NOT EQUAL SPACES                             
015600         GO TO 100-EXIT.                                          
015700     PERFORM 130-CHECK-AFTER-MEAL THRU 130-EXIT.                  
015800 100-EXIT.                                                        
015900     EXIT.                                                        
016000                                                                  
016100 110-TIME-HINT-SCAN.                                              
016200     MOVE THW-WORD (TIME-HINT-IDX) TO WS-REV-TERM.                
016300     PERFORM 900-CALC-TERM-LTH.                                   
016400     IF WS-TERM-LTH > 0                                           
016500         PERFORM 120-TIME-HINT-POS-SCAN THRU 120-EXIT             
016600                 VARYING WS-TEXT-POS FROM 1 BY 1                  
016700                 UNTIL WS-TEXT-POS > 200 - WS-TERM-LTH + 1        
016800                    OR WS-TIME-HINT NOT EQUAL SPACES.             
016900 110-EXIT.                                                        
017000     EXIT.                                                        
017100                                                                  
017200 120-TIME-HINT-POS-SCAN.                                          
017300     IF LK-SYMPTOM-INPUT-TEXT (WS-TEXT-POS:WS-TERM-LTH) EQUAL     
017400                THW-WORD (TIME-HINT-IDX) (1:WS-TERM-LTH)          
017500         CALL 'WRDBND' USING LK-SYMPTOM-INPUT-TEXT, WS-TEXT-POS,  
017600              WS-TERM-LTH, WS-WB-RESULT                           
017700         IF WS-WB-RESULT EQUAL 'Y'                                
017800             MOVE THW-HINT-NAME (TIME-HINT-IDX) TO WS-TIME-HINT   
017900         END-IF                                                   
018000     END-IF.                                                      
018100 120-EXIT.                                                        
018200     EXIT.                                                        
018300                                                                  
018400 130-CHECK-AFTER-MEAL.                                            
018500**** "AFTER" FOLLOWED BY ONE SPACE AND ONE OF THE AFTER-MEAL WORDS
018600**** -- WRITTEN LOWERCASE IN THE SPEC, SO THIS ONE STAYS          
018700**** ORIGINAL-CASE-LITERAL RATHER THAN GOING THROUGH WS-LC-TEXT   
018800     PERFORM 132-AFTER-WORD-POS-SCAN THRU 132-EXIT                
018900             VARYING WS-TEXT-POS FROM 1 BY 1                      
019000             UNTIL WS-TEXT-POS > 200 - 6                          
019100                OR WS-TIME-HINT NOT EQUAL SPACES.                 
019200 130-EXIT.                                                        
019300     EXIT.                                                        
019400                                                                  
019500 132-AFTER-WORD-POS-SCAN.                                         
019600     IF LK-SYMPTOM-INPUT-TEXT (WS-TEXT-POS:5) EQUAL 'after'       
019700        AND LK-SYMPTOM-INPUT-TEXT (WS-TEXT-POS + 5:1) EQUAL SPACE 
019800         CALL 'WRDBND' USING LK-SYMPTOM-INPUT-TEXT, WS-TEXT-POS,  
019900              5, WS-WB-RESULT                                     
020000         IF WS-WB-RESULT EQUAL 'Y'                                
020100             PERFORM 135-AFTER-MEAL-WORD-SCAN THRU 135-EXIT       
020200         END-IF                                                   
020300     END-IF.                                                      
020400 132-EXIT.                                                        
020500     EXIT.                                                        
020600                                                                  
020700 135-AFTER-MEAL-WORD-SCAN.                                        
020800     PERFORM 136-AFTER-MEAL-TABLE-SCAN THRU 136-EXIT              
020900             VARYING AFTER-MEAL-IDX FROM 1 BY 1                   
021000             UNTIL AFTER-MEAL-IDX > 5                             
021100                OR WS-TIME-HINT NOT EQUAL SPACES.                 
021200 135-EXIT.                                                        
021300     EXIT.                                                        
021400                                                                  
021500 136-AFTER-MEAL-TABLE-SCAN.                                       
021600     MOVE AFTER-MEAL-WORD (AFTER-MEAL-IDX) TO WS-REV-TERM.        
021700     PERFORM 900-CALC-TERM-LTH.                                   
021800     IF WS-TERM-LTH > 0                                           
021900        AND LK-SYMPTOM-INPUT-TEXT (WS-TEXT-POS + 6:WS-TERM-LTH)   
022000                   EQUAL WS-REV-TERM (1:WS-TERM-LTH)              
022100         CALL 'WRDBND' USING LK-SYMPTOM-INPUT-TEXT,               
022200              WS-TEXT-POS + 6, WS-TERM-LTH, WS-WB-RESULT          
022300         IF WS-WB-RESULT EQUAL 'Y'                                
022400             MOVE 'after_meal' TO WS-TIME-HINT                    
022500         END-IF                                                   
022600     END-IF.                                                      
022700 136-EXIT.                                                        
022800     EXIT.                                                        
022900                                                                  
023000 200-SCAN-LEXICON.                                                
023100**** LEFT-TO-RIGHT, NON-OVERLAPPING SCAN.  TABLE IS BUILT         
023200**** LONGEST-TERM-FIRST SO THE FIRST HIT AT A GIVEN POSITION IS   
023300**** ALWAYS THE LONGEST ONE (SEE SYMPLEX REMARKS)                 
023400     MOVE 'N' TO WS-FOUND-SW.                                     
023500     PERFORM 210-LEXICON-TABLE-SCAN THRU 210-EXIT                 
023600             VARYING SYMPTOM-LEX-IDX FROM 1 BY 1                  
023700             UNTIL SYMPTOM-LEX-IDX > 59                           
023800                OR WS-TERM-FOUND.                                 
023900                                                                  
024000     IF NOT WS-TERM-FOUND                                         
024100         GO TO 200-EXIT.                                          
024200                                                                  
024300     PERFORM 300-BUILD-SYMPTOM-ITEM THRU 300-EXIT.                
024400 200-EXIT.                                                        
024500     EXIT.                                                        
024600                                                                  
024700 210-LEXICON-TABLE-SCAN.                                          
024800     MOVE SYMPTOM-LEX-ENTRY (SYMPTOM-LEX-IDX) TO WS-REV-TERM.     
024900     PERFORM 900-CALC-TERM-LTH.                                   
025000     IF WS-TERM-LTH > 0                                           
025100        AND WS-TEXT-POS + WS-TERM-LTH - 1 <= 200                  
025200         PERFORM 220-TRY-MATCH-AT-POS THRU 220-EXIT.              
025300 210-EXIT.                                                        
025400     EXIT.                                                        
025500                                                                  
025600 220-TRY-MATCH-AT-POS.                                            
025700     IF WS-LC-TEXT (WS-TEXT-POS:WS-TERM-LTH) NOT EQUAL            
025800                    WS-REV-TERM (1:WS-TERM-LTH)                   
025900         GO TO 220-EXIT.                                          
026000                                                                  
026100     CALL 'WRDBND' USING LK-SYMPTOM-INPUT-TEXT, WS-TEXT-POS,      
026200                          WS-TERM-LTH, WS-WB-RESULT.              
026300     IF WS-WB-RESULT EQUAL 'Y'                                    
026400         MOVE 'Y'         TO WS-FOUND-SW                          
026500         MOVE WS-TERM-LTH TO WS-MATCH-LEN                         
026600         MOVE SPACES      TO WS-MATCH-NAME                        
026700         MOVE WS-LC-TEXT (WS-TEXT-POS:WS-TERM-LTH)                
026800                          TO WS-MATCH-NAME.                       
026900 220-EXIT.                                                        
027000     EXIT.                                                        
027100                                                                  
027200 300-BUILD-SYMPTOM-ITEM.                                          
027300     ADD 1 TO LK-SYMPTOM-ITEM-COUNT.                              
027400                                                                  
027500**** THE +0.05 NAME BONUS AND THE NEGATION/SEVERITY WINDOWS ALL   
027600**** RUN BEFORE 330-NORMALIZE-NAME -- THE SPEC BONUS IS KEYED ON  
027700**** THE RAW MATCHED TERM, NOT THE SYNONYM-NORMALIZED ONE (E.G.   
027800**** "BLOATED" ITSELF IS NOT A BONUS NAME EVEN THOUGH IT NORMAL-  
027900**** IZES TO "BLOATING", WHICH IS)                                
028000     PERFORM 400-CHECK-NAME-BONUS THRU 400-EXIT.                  
028100     PERFORM 310-CHECK-NEGATION THRU 310-EXIT.                    
028200     PERFORM 320-FIND-SEVERITY THRU 320-EXIT.                     
028300     PERFORM 330-NORMALIZE-NAME THRU 330-EXIT.                    
028400     PERFORM 340-SCORE-CONFIDENCE THRU 340-EXIT.                  
028500                                                                  
028600**** RESUME SCAN AFTER THE MATCHED TERM (NON-OVERLAPPING) --      
028700**** BACK UP ONE BECAUSE THE PERFORM VARYING IN 000-MAINLINE      
028800**** ADDS 1 ON THE NEXT ITERATION                                 
028900     COMPUTE WS-TEXT-POS = WS-TEXT-POS + WS-MATCH-LEN - 1.        
029000 300-EXIT.                                                        
029100     EXIT.                                                        
029200                                                                  
029300 310-CHECK-NEGATION.                                              072209JS
029400**** 30 CHARACTERS IMMEDIATELY BEFORE THE MATCH, LOWER-CASED,     
029500**** WHOLE-WORD                                                   
029600     MOVE 'N' TO WS-NEGATED-SW.                                   
029700     COMPUTE WS-NEG-WINDOW-START = WS-TEXT-POS - 30.              
029800     IF WS-NEG-WINDOW-START < 1                                   
029900         MOVE 1 TO WS-NEG-WINDOW-START.                           
030000     COMPUTE WS-NEG-WINDOW-END = WS-TEXT-POS - 1.                 
030100     IF WS-NEG-WINDOW-END < WS-NEG-WINDOW-START                   
030200         GO TO 310-EXIT.                                          
030300                                                                  
030400     PERFORM 312-NEGATION-WINDOW-SCAN THRU 312-EXIT               
030500             VARYING NEG-WORD-IDX FROM 1 BY 1                     
030600             UNTIL NEG-WORD-IDX > 8                               
030700                OR WS-IS-NEGATED.                                 
030800 310-EXIT.                                                        
030900     EXIT.                                                        
031000                                                                  
031100 312-NEGATION-WINDOW-SCAN.                                        
031200     MOVE NEGATION-WORD-ENTRY (NEG-WORD-IDX) TO WS-REV-TERM.      
031300     PERFORM 900-CALC-TERM-LTH.                                   
031400     IF WS-TERM-LTH > 0                                           
031500         PERFORM 314-NEGATION-POS-SCAN THRU 314-EXIT              
031600                 VARYING WS-TBL-IDX FROM WS-NEG-WINDOW-START BY 1 
031700                 UNTIL WS-TBL-IDX >                               
031800                          WS-NEG-WINDOW-END - WS-TERM-LTH + 1     
031900                    OR WS-IS-NEGATED.                             
032000 312-EXIT.                                                        
032100     EXIT.                                                        
032200                                                                  
032300 314-NEGATION-POS-SCAN.                                           
032400     IF WS-LC-TEXT (WS-TBL-IDX:WS-TERM-LTH) EQUAL                 
032500                WS-REV-TERM (1:WS-TERM-LTH)                       
032600         CALL 'WRDBND' USING LK-SYMPTOM-INPUT-TEXT, WS-TBL-IDX,   
032700              WS-TERM-LTH, WS-WB-RESULT                           
032800         IF WS-WB-RESULT EQUAL 'Y'                                
032900             MOVE 'Y' TO WS-NEGATED-SW                            
033000         END-IF                                                   
033100     END-IF.                                                      
033200 314-EXIT.                                                        
033300     EXIT.                                                        
033400                                                                  
033500 320-FIND-SEVERITY.                                               081513JS
033600**** WINDOW RUNS 30 CHARACTERS BEFORE THE MATCH TO 30 AFTER.  WALK
033700**** IT LEFT TO RIGHT ONE POSITION AT A TIME; AT EACH POSITION TRY
033800**** THE NUMERIC N/10 PATTERN FIRST, THEN THE SEVERITY-WORD TABLE 
033900**** -- WHICHEVER MATCHES FIRST, BY POSITION, IS THE ANSWER       
034000     MOVE 'N' TO WS-SEV-FOUND-SW.                                 
034100     MOVE SPACES TO WS-SEVERITY.                                  
034200     COMPUTE WS-SEV-WINDOW-START = WS-TEXT-POS - 30.              
034300     IF WS-SEV-WINDOW-START < 1                                   
034400         MOVE 1 TO WS-SEV-WINDOW-START.                           
034500     COMPUTE WS-SEV-WINDOW-END = WS-TEXT-POS + WS-MATCH-LEN - 1   
034600                                  + 30.                           
034700     IF WS-SEV-WINDOW-END > 200                                   
034800         MOVE 200 TO WS-SEV-WINDOW-END.                           
034900                                                                  
035000     PERFORM 322-SEVERITY-POS-SCAN THRU 322-EXIT                  
035100             VARYING WS-TBL-IDX FROM WS-SEV-WINDOW-START BY 1     
035200             UNTIL WS-TBL-IDX > WS-SEV-WINDOW-END                 
035300                OR WS-SEV-WAS-FOUND.                              
035400 320-EXIT.                                                        
035500     EXIT.                                                        
035600                                                                  
035700 322-SEVERITY-POS-SCAN.                                           
035800     PERFORM 324-TRY-NUMERIC-SEVERITY THRU 324-EXIT.              
035900     IF NOT WS-SEV-WAS-FOUND                                      
036000         PERFORM 326-TRY-WORD-SEVERITY THRU 326-EXIT.             
036100 322-EXIT.                                                        
036200     EXIT.                                                        
036300                                                                  
036400 324-TRY-NUMERIC-SEVERITY.                                        
036500**** MUST BE THE START OF A DIGIT RUN -- A DIGIT NOT PRECEDED BY  
036600**** ANOTHER DIGIT.  PATTERN IS DIGITS, OPTIONAL SPACES, A SLASH, 
036700**** OPTIONAL SPACES, THEN THE LITERAL "10"                       
036800     IF WS-LC-TEXT (WS-TBL-IDX:1) < '0'                           
036900        OR WS-LC-TEXT (WS-TBL-IDX:1) > '9'                        
037000         GO TO 324-EXIT.                                          
037100     IF WS-TBL-IDX > 1                                            
037200        AND WS-LC-TEXT (WS-TBL-IDX - 1:1) >= '0'                  
037300        AND WS-LC-TEXT (WS-TBL-IDX - 1:1) <= '9'                  
037400         GO TO 324-EXIT.                                          
037500                                                                  
037600     MOVE WS-TBL-IDX TO WS-SEV-DIGIT-START.                       
037700     PERFORM 325-EXTEND-DIGIT-RUN THRU 325-EXIT                   
037800             VARYING WS-SEV-SCAN-POS FROM WS-TBL-IDX BY 1         
037900             UNTIL WS-SEV-SCAN-POS > WS-SEV-WINDOW-END            
038000                OR NOT (WS-LC-TEXT (WS-SEV-SCAN-POS + 1:1) >= '0' 
038100                    AND WS-LC-TEXT (WS-SEV-SCAN-POS + 1:1)        
038200                        <= '9').                                  
038300     MOVE WS-SEV-SCAN-POS TO WS-SEV-DIGIT-END.                    
038400                                                                  
038500     COMPUTE WS-SEV-SCAN-POS = WS-SEV-DIGIT-END + 1.              
038600     PERFORM 327-SKIP-SPACES-FWD THRU 327-EXIT                    
038700             VARYING WS-SEV-SCAN-POS FROM WS-SEV-SCAN-POS BY 1    
038800             UNTIL WS-SEV-SCAN-POS > WS-SEV-WINDOW-END            
038900                OR WS-LC-TEXT (WS-SEV-SCAN-POS:1) NOT EQUAL SPACE.
039000     IF WS-SEV-SCAN-POS > WS-SEV-WINDOW-END                       
039100         GO TO 324-EXIT.                                          
039200     IF WS-LC-TEXT (WS-SEV-SCAN-POS:1) NOT EQUAL '/'              
039300         GO TO 324-EXIT.                                          
039400                                                                  
039500     COMPUTE WS-SEV-SCAN-POS = WS-SEV-SCAN-POS + 1.               
039600     PERFORM 327-SKIP-SPACES-FWD THRU 327-EXIT                    
039700             VARYING WS-SEV-SCAN-POS FROM WS-SEV-SCAN-POS BY 1    
039800             UNTIL WS-SEV-SCAN-POS > WS-SEV-WINDOW-END            
039900                OR WS-LC-TEXT (WS-SEV-SCAN-POS:1) NOT EQUAL SPACE.
040000     IF WS-SEV-SCAN-POS > WS-SEV-WINDOW-END - 1                   
040100         GO TO 324-EXIT.                                          
040200     IF WS-LC-TEXT (WS-SEV-SCAN-POS:2) NOT EQUAL '10'             
040300         GO TO 324-EXIT.                                          
040400                                                                  
040500     COMPUTE WS-SEV-DIGIT-LTH =                                   
040600             WS-SEV-SCAN-POS + 2 - WS-SEV-DIGIT-START.            
040700     CALL 'WRDBND' USING LK-SYMPTOM-INPUT-TEXT,                   
040800          WS-SEV-DIGIT-START, WS-SEV-DIGIT-LTH, WS-WB-RESULT.     
040900     IF WS-WB-RESULT NOT EQUAL 'Y'                                
041000         GO TO 324-EXIT.                                          
041100                                                                  
041200     COMPUTE WS-SEV-DIGIT-LTH =                                   
041300             WS-SEV-DIGIT-END - WS-SEV-DIGIT-START + 1.           
041400     MOVE SPACES TO WS-SEVERITY.                                  
041500     STRING WS-LC-TEXT (WS-SEV-DIGIT-START:WS-SEV-DIGIT-LTH)      
041600                 DELIMITED BY SIZE                                
041700            '/10' DELIMITED BY SIZE                               
041800            INTO WS-SEVERITY.                                     
041900     MOVE 'Y' TO WS-SEV-FOUND-SW.                                 
042000 324-EXIT.                                                        
042100     EXIT.                                                        
042200                                                                  
042300 325-EXTEND-DIGIT-RUN.                                            
042400     CONTINUE.                                                    
042500 325-EXIT.                                                        
042600     EXIT.                                                        
042700                                                                  
042800 326-TRY-WORD-SEVERITY.                                           
042900     PERFORM 328-SEVERITY-WORD-TABLE-SCAN THRU 328-EXIT           
043000             VARYING SEV-WORD-IDX FROM 1 BY 1                     
043100             UNTIL SEV-WORD-IDX > 8                               
043200                OR WS-SEV-WAS-FOUND.                              
043300 326-EXIT.                                                        
043400     EXIT.                                                        
043500                                                                  
043600 327-SKIP-SPACES-FWD.                                             
043700     CONTINUE.                                                    
043800 327-EXIT.                                                        
043900     EXIT.                                                        
044000                                                                  
044100 328-SEVERITY-WORD-TABLE-SCAN.                                    
044200     MOVE SEVW-SCAN-WORD (SEV-WORD-IDX) TO WS-REV-TERM.           
044300     PERFORM 900-CALC-TERM-LTH.                                   
044400     IF WS-TERM-LTH > 0                                           
044500        AND WS-TBL-IDX + WS-TERM-LTH - 1 <= WS-SEV-WINDOW-END     
044600        AND WS-LC-TEXT (WS-TBL-IDX:WS-TERM-LTH) EQUAL             
044700                   WS-REV-TERM (1:WS-TERM-LTH)                    
044800         CALL 'WRDBND' USING LK-SYMPTOM-INPUT-TEXT, WS-TBL-IDX,   
044900              WS-TERM-LTH, WS-WB-RESULT                           
045000         IF WS-WB-RESULT EQUAL 'Y'                                
045100             MOVE SEVW-REPORT-WORD (SEV-WORD-IDX) TO WS-SEVERITY  
045200             MOVE 'Y' TO WS-SEV-FOUND-SW                          
045300         END-IF                                                   
045400     END-IF.                                                      
045500 328-EXIT.                                                        
045600     EXIT.                                                        
045700                                                                  
045800 330-NORMALIZE-NAME.                                              
045900     MOVE SPACES TO WS-NORM-NAME.                                 
046000     PERFORM 332-SYNONYM-MAP-SCAN THRU 332-EXIT                   
046100             VARYING SYNONYM-MAP-IDX FROM 1 BY 1                  
046200             UNTIL SYNONYM-MAP-IDX > 12                           
046300                OR WS-NORM-NAME NOT EQUAL SPACES.                 
046400     IF WS-NORM-NAME NOT EQUAL SPACES                             
046500         MOVE WS-NORM-NAME TO WS-MATCH-NAME.                      
046600 330-EXIT.                                                        
046700     EXIT.                                                        
046800                                                                  
046900 332-SYNONYM-MAP-SCAN.                                            031622MM
047000     IF WS-MATCH-NAME EQUAL SMAP-RAW-NAME (SYNONYM-MAP-IDX)       
047100         MOVE SMAP-NORM-NAME (SYNONYM-MAP-IDX) TO WS-NORM-NAME.   
047200 332-EXIT.                                                        
047300     EXIT.                                                        
047400                                                                  
047500 340-SCORE-CONFIDENCE.                                            
047600     MOVE WS-MATCH-NAME TO                                        
047700                       SI-SYMPTOM-NAME (LK-SYMPTOM-ITEM-COUNT).   
047800     MOVE WS-SEVERITY   TO SI-SEVERITY (LK-SYMPTOM-ITEM-COUNT).   
047900     MOVE WS-TIME-HINT  TO SI-TIME-HINT (LK-SYMPTOM-ITEM-COUNT).  
048000     MOVE WS-NEGATED-SW TO SI-NEGATED (LK-SYMPTOM-ITEM-COUNT).    
048100                                                                  
048200     MOVE 'S'              TO CS-CALC-TYPE-SW.                    
048300     MOVE WS-SEV-FOUND-SW  TO CS-QTY-OR-SEVERITY-FOUND.           
048400     IF WS-TIME-HINT NOT EQUAL SPACES                             
048500         MOVE 'Y' TO CS-MEAL-KNOWN-OR-TIME-HINT                   
048600     ELSE                                                         
048700         MOVE 'N' TO CS-MEAL-KNOWN-OR-TIME-HINT                   
048800     END-IF.                                                      
048900     MOVE WS-NAME-BONUS-SW TO CS-NAME-BONUS-EARNED.               
049000     MOVE WS-NEGATED-SW    TO CS-NEGATED.                         
049100     CALL 'CONFSCOR' USING CONF-SCORE-REC, WS-CONF-RETURN-CD.     
049200     MOVE CS-CONFIDENCE TO SI-CONFIDENCE (LK-SYMPTOM-ITEM-COUNT). 
049300 340-EXIT.                                                        
049400     EXIT.                                                        
049500                                                                  
049600 400-CHECK-NAME-BONUS.                                            
049700     MOVE 'N' TO WS-NAME-BONUS-SW.                                
049800     PERFORM 410-BONUS-NAME-SCAN THRU 410-EXIT                    
049900             VARYING SYMP-BONUS-IDX FROM 1 BY 1                   
050000             UNTIL SYMP-BONUS-IDX > 8                             
050100                OR WS-NAME-BONUS-EARNED.                          
050200 400-EXIT.                                                        
050300     EXIT.                                                        
050400                                                                  
050500 410-BONUS-NAME-SCAN.                                             
050600     IF WS-MATCH-NAME EQUAL                                       
050700                SYMPTOM-CONF-BONUS-NAME (SYMP-BONUS-IDX)          
050800         MOVE 'Y' TO WS-NAME-BONUS-SW.                            
050900 410-EXIT.                                                        
051000     EXIT.                                                        
051100                                                                  
051200 900-CALC-TERM-LTH.                                               
051300**** SAME REVERSE/INSPECT LENGTH TRICK AS WRDBND AND FOODPRSE --  
051400**** WORKS ON WS-REV-TERM, WHICH THE CALLER MOVES THE CANDIDATE   
051500**** TERM INTO FIRST                                              
051600     MOVE 0 TO WS-LEAD-SP.                                        
051700     MOVE FUNCTION REVERSE (WS-REV-TERM) TO WS-REV-TERM-SCRATCH.  
051800     INSPECT WS-REV-TERM-SCRATCH                                  
051900             TALLYING WS-LEAD-SP FOR LEADING SPACES.              
052000     COMPUTE WS-TERM-LTH = LENGTH OF WS-REV-TERM - WS-LEAD-SP.    
