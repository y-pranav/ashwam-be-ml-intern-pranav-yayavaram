000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.  JRNLPROC.                                           
000300 AUTHOR. JON SAYLES.                                              
000400 INSTALLATION. COBOL DEV Center.                                  
000500 DATE-WRITTEN. 05/17/18.                                          
000600 DATE-COMPILED. 05/17/18.                                         
000700 SECURITY. NON-CONFIDENTIAL.                                      
000800                                                                  
000900******************************************************************
001000*REMARKS.                                                         
001100*                                                                 
001200*          THIS PROGRAM READS THE DAILY HEALTH JOURNAL ENTRIES    
001300*          FILE ONE RECORD AT A TIME, IN ARRIVAL ORDER -- NO      
001400*          SORT, NO KEYED ACCESS.                                 
001500*                                                                 
001600*          FOR EACH ENTRY IT CALLS ENTRYPRC TO RUN THE FOOD AND   
001700*          SYMPTOM PARSERS AND WRITES A RESULT-HEADER RECORD      
001800*          FOLLOWED BY ONE DETAIL RECORD PER EXTRACTED FOOD AND   
001900*          PER EXTRACTED SYMPTOM.  RUN TOTALS ARE ACCUMULATED     
002000*          AND PRINTED TO SYSOUT AT END OF FILE.                  
002100*                                                                 
002200******************************************************************
002300                                                                  
002400         INPUT FILE              -   DDS0001.JRNLENT              
002500                                                                  
002600         OUTPUT FILE PRODUCED    -   DDS0001.JRNLRSLT             
002700                                                                  
002800         DUMP FILE               -   SYSOUT                       
002900                                                                  
003000******************************************************************
003100*      CHANGE LOG                                                 
003200*      ----------                                                 
003300*      051718JS   ORIGINAL PROGRAM, ADAPTED FROM THE OLD DAILY    
003400*                 CHARGES EDIT RUN -- SAME READ/CALL/WRITE SHAPE, 
003500*                 NO VSAM MASTER OR DB2 LOOKUPS NEEDED HERE       
003600*      031622MM   ENTRY-ID DEFAULTING MOVED TO ENTRYPRC SO IT     
003700*                 LIVES IN ONE PLACE -- SEE ENTRYPRC CHANGE LOG   
003800*      072209JS   ADDED HEX-DUMP REDEFINITIONS FOR THE COMP-3     
003900*                 TRUNCATION PROBLEM RAISED ON TICKET DDS-2245    
004000*      081513JS   SUMMARY BLOCK REWORDED PER REQUEST #4471 SIGN-  
004100*                 OFF -- FOUR COUNTS, NO CONTROL BREAKS           
004200*      081026JS   OPEN/READ STATUS CHECKS WERE TESTING FOR        
004300*                 OFCODE = SPACES INSTEAD OF '00' AND WERE        
004400*                 ABENDING EVERY RUN BEFORE THE FIRST READ --     
004500*                 RENAMED THE 88 TO CODE-OK AGAINST '00' PER      
004600*                 TICKET DDS-2318.  ALSO PULLED MORE-DATA-SW      
004700*                 OUT TO ITS OWN 77-LEVEL AND ADDED WS-RUN-DATE   
004800*                 (77-LEVEL, ACCEPT FROM DATE) THE WAY DALYEDIT   
004900*                 ALWAYS DID IT                                   
005000******************************************************************
005100 ENVIRONMENT DIVISION.                                            
005200 CONFIGURATION SECTION.                                           
005300 SOURCE-COMPUTER. IBM-390.                                        
005400 OBJECT-COMPUTER. IBM-390.                                        
005500 INPUT-OUTPUT SECTION.                                            
005600 FILE-CONTROL.                                                    
005700     SELECT SYSOUT                                                
005800     ASSIGN TO UT-S-SYSOUT                                        
005900       ORGANIZATION IS SEQUENTIAL.                                
006000                                                                  
006100     SELECT ENTRIES-FILE                                          
006200     ASSIGN TO UT-S-JRNLENT                                       
006300       ORGANIZATION IS LINE SEQUENTIAL                            
006400       ACCESS MODE IS SEQUENTIAL                                  
006500       FILE STATUS IS OFCODE.                                     
006600                                                                  
006700     SELECT RESULTS-FILE                                          
006800     ASSIGN TO UT-S-JRNLRSLT                                      
006900       ORGANIZATION IS LINE SEQUENTIAL                            
007000       ACCESS MODE IS SEQUENTIAL                                  
007100       FILE STATUS IS OFCODE.                                     
007200                                                                  
007300 DATA DIVISION.                                                   
007400 FILE SECTION.                                                    
007500 FD  SYSOUT                                                       
007600     RECORDING MODE IS F                                          
007700     LABEL RECORDS ARE STANDARD                                   
007800     RECORD CONTAINS 130 CHARACTERS                               
007900     BLOCK CONTAINS 0 RECORDS                                     
008000     DATA RECORD IS SYSOUT-REC.                                   
008100 01  SYSOUT-REC                     PIC X(130).                   
008200                                                                  
008300****** ONE RECORD PER FREE-TEXT JOURNAL ENTRY, ARRIVAL ORDER      
008400 FD  ENTRIES-FILE                                                 
008500     RECORDING MODE IS F                                          
008600     LABEL RECORDS ARE STANDARD                                   
008700     RECORD CONTAINS 212 CHARACTERS                               
008800     BLOCK CONTAINS 0 RECORDS                                     
008900     DATA RECORD IS JOURNAL-ENTRY-REC.                            
009000 COPY JRNLENT.                                                    
009100                                                                  
009200****** ONE HEADER RECORD PER ENTRY, FOLLOWED BY ITS FOOD AND      
009300****** SYMPTOM DETAIL RECORDS -- SEE RSLTREC FOR THE 3-WAY SHAPE  
009400 FD  RESULTS-FILE                                                 
009500     RECORDING MODE IS F                                          
009600     LABEL RECORDS ARE STANDARD                                   
009700     RECORD CONTAINS 63 CHARACTERS                                
009800     BLOCK CONTAINS 0 RECORDS                                     
009900     DATA RECORD IS RESULTS-REC.                                  
010000 COPY RSLTREC.                                                    
010100                                                                  
010200 WORKING-STORAGE SECTION.                                         
010300                                                                  
010400 01  FILE-STATUS-CODES.                                           
010500     05  OFCODE                      PIC X(2).                    
010600         88  CODE-OK                  VALUE '00'.                 081026JS
010700                                                                  
010800 77  WS-RUN-DATE                     PIC 9(6).                    081026JS
010900                                                                  
011000 COPY FOODTBL.                                                    
011100 COPY SYMPTBL.                                                    
011200                                                                  
011300 01  WS-ENTRY-FIELDS.                                             
011400     05  WS-ENTRY-ID                 PIC X(12).                   
011500     05  WS-ENTRY-TEXT               PIC X(200).                  
011600     05  WS-ERROR-FLAG               PIC X(1).                    
011700         88  WS-HAS-ERROR              VALUE 'Y'.                 
011800         88  WS-NO-ERROR               VALUE 'N'.                 
011900     05  WS-ERROR-CODE               PIC X(20).                   
012000     05  WS-PARSER-VERSION           PIC X(4).                    
012100                                                                  
012200 01  COUNTERS-IDXS-AND-ACCUMULATORS.                              
012300     05  TOTAL-ENTRIES               PIC 9(5) COMP.               
012400     05  TOTAL-FOODS                 PIC 9(5) COMP.               
012500     05  TOTAL-SYMPTOMS              PIC 9(5) COMP.               
012600     05  ENTRIES-WITH-ERRORS         PIC 9(5) COMP.               
012700     05  DTL-SUB                     PIC 9(3) COMP.               
012800                                                                  
012900**** DEBUG HEX-DUMP VIEWS -- TICKET DDS-2245, LEAVE IN PLACE      
013000 01  TOTAL-ENTRIES-DUMP REDEFINES TOTAL-ENTRIES PIC X(2).         072209JS
013100 01  TOTAL-FOODS-DUMP REDEFINES TOTAL-FOODS PIC X(2).             
013200 01  DTL-SUB-DUMP REDEFINES DTL-SUB PIC X(2).                     
013300                                                                  
013400 01  MISC-WS-FLDS.                                                
013500     05  RETURN-CD                   PIC S9(4) COMP VALUE 0.      
013600     05  ZERO-VAL                    PIC 9(1) VALUE ZERO.         
013700     05  ONE-VAL                     PIC 9(1) VALUE 1.            
013800                                                                  
013900 77  MORE-DATA-SW                PIC X(01) VALUE 'Y'.             081026JS
014000     88  NO-MORE-DATA               VALUE 'N'.                    
014100                                                                  
014200 COPY ABENDREC.                                                   
014300                                                                  
014400 01  WS-SUMMARY-LINES.                                            
014500     05  WS-SUMMARY-LINE-1           PIC X(50) VALUE              
014600         '=================================================='.    
014700     05  WS-SUMMARY-LINE-2           PIC X(50) VALUE              
014800         'PARSING SUMMARY'.                                       
014900     05  WS-SUMMARY-LINE-3.                                       
015000         10  FILLER                  PIC X(26) VALUE              
015100             'Total entries processed: '.                         
015200         10  SL3-COUNT               PIC ZZZZ9.                   
015300         10  FILLER                  PIC X(19) VALUE SPACES.      
015400     05  WS-SUMMARY-LINE-4.                                       
015500         10  FILLER                  PIC X(24) VALUE              
015600             'Total foods extracted: '.                           
015700         10  SL4-COUNT               PIC ZZZZ9.                   
015800         10  FILLER                  PIC X(21) VALUE SPACES.      
015900     05  WS-SUMMARY-LINE-5.                                       
016000         10  FILLER                  PIC X(27) VALUE              
016100             'Total symptoms extracted: '.                        
016200         10  SL5-COUNT               PIC ZZZZ9.                   
016300         10  FILLER                  PIC X(18) VALUE SPACES.      
016400     05  WS-SUMMARY-LINE-6.                                       
016500         10  FILLER                  PIC X(27) VALUE              
016600             'Entries with parse errors: '.                       
016700         10  SL6-COUNT               PIC ZZZZ9.                   
016800         10  FILLER                  PIC X(17) VALUE SPACES.      
016900                                                                  
017000 PROCEDURE DIVISION.                                              
017100     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.                      
017200     PERFORM 100-MAINLINE THRU 100-EXIT                           
017300             UNTIL NO-MORE-DATA.                                  
017400     PERFORM 999-CLEANUP THRU 999-EXIT.                           
017500     MOVE +0 TO RETURN-CODE.                                      
017600     GOBACK.                                                      
017700                                                                  
017800 000-HOUSEKEEPING.                                                
017900     MOVE '000-HOUSEKEEPING' TO PARA-NAME.                        
018000     DISPLAY '******** BEGIN JOB JRNLPROC ********'.              
018100     ACCEPT  WS-RUN-DATE FROM DATE.                               081026JS
018200     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.                   
018300     PERFORM 800-OPEN-FILES THRU 800-EXIT.                        
018400     PERFORM 900-READ-ENTRIES THRU 900-EXIT.                      
018500 000-EXIT.                                                        
018600     EXIT.                                                        
018700                                                                  
018800 100-MAINLINE.                                                    031622MM
018900     MOVE '100-MAINLINE' TO PARA-NAME.                            
019000     ADD 1 TO TOTAL-ENTRIES.                                      
019100     CALL 'ENTRYPRC' USING WS-ENTRY-ID, WS-ENTRY-TEXT,            
019200                            FOOD-ITEM-COUNT, FOOD-ITEM-TABLE,     
019300                            SYMPTOM-ITEM-COUNT,                   
019400                            SYMPTOM-ITEM-TABLE,                   
019500                            WS-ERROR-FLAG, WS-ERROR-CODE,         
019600                            WS-PARSER-VERSION, RETURN-CD.         
019700                                                                  
019800     IF WS-HAS-ERROR                                              
019900         ADD 1 TO ENTRIES-WITH-ERRORS.                            
020000     ADD FOOD-ITEM-COUNT TO TOTAL-FOODS.                          
020100     ADD SYMPTOM-ITEM-COUNT TO TOTAL-SYMPTOMS.                    
020200                                                                  
020300     PERFORM 700-WRITE-HEADER-REC THRU 700-EXIT.                  
020400     PERFORM 710-WRITE-FOOD-RECS THRU 710-EXIT.                   
020500     PERFORM 720-WRITE-SYMPTOM-RECS THRU 720-EXIT.                
020600                                                                  
020700     PERFORM 900-READ-ENTRIES THRU 900-EXIT.                      
020800 100-EXIT.                                                        
020900     EXIT.                                                        
021000                                                                  
021100******************************************************************
021200* 700-WRITE-HEADER-REC -- ONE 'H' RECORD FOR EVERY ENTRY, WRITTEN 
021300* BEFORE ITS FOOD AND SYMPTOM DETAIL, PER RSLTREC'S OWN NOTE.     
021400******************************************************************
021500 700-WRITE-HEADER-REC.                                            
021600     MOVE 'H'                 TO RH-REC-TYPE.                     
021700     MOVE WS-ENTRY-ID          TO RH-ENTRY-ID.                    
021800     MOVE FOOD-ITEM-COUNT      TO RH-FOOD-COUNT.                  
021900     MOVE SYMPTOM-ITEM-COUNT   TO RH-SYMPTOM-COUNT.               
022000     MOVE WS-ERROR-FLAG        TO RH-ERROR-FLAG.                  
022100     MOVE WS-ERROR-CODE        TO RH-ERROR-CODE.                  
022200     MOVE WS-PARSER-VERSION    TO RH-PARSER-VERSION.              
022300     MOVE SPACES               TO FILLER IN RESULTS-REC-HEADER.   
022400     WRITE RESULTS-REC FROM RESULTS-REC-HEADER.                   
022500 700-EXIT.                                                        
022600     EXIT.                                                        
022700                                                                  
022800 710-WRITE-FOOD-RECS.                                             
022900     IF FOOD-ITEM-COUNT EQUAL ZERO                                
023000         GO TO 710-EXIT.                                          
023100     PERFORM 715-WRITE-ONE-FOOD-REC THRU 715-EXIT                 
023200             VARYING DTL-SUB FROM 1 BY 1                          
023300             UNTIL DTL-SUB > FOOD-ITEM-COUNT.                     
023400 710-EXIT.                                                        
023500     EXIT.                                                        
023600                                                                  
023700 715-WRITE-ONE-FOOD-REC.                                          
023800     MOVE 'F'                            TO RF-REC-TYPE.          
023900     MOVE WS-ENTRY-ID                     TO RF-ENTRY-ID.         
024000     MOVE FI-FOOD-NAME (DTL-SUB)           TO RF-FOOD-NAME.       
024100     MOVE FI-QTY-PRESENT (DTL-SUB)         TO RF-QTY-PRESENT.     
024200     MOVE FI-QUANTITY (DTL-SUB)            TO RF-QUANTITY.        
024300     MOVE FI-UNIT (DTL-SUB)                TO RF-UNIT.            
024400     MOVE FI-MEAL (DTL-SUB)                TO RF-MEAL.            
024500     MOVE FI-CONFIDENCE (DTL-SUB)          TO RF-CONFIDENCE.      
024600     WRITE RESULTS-REC FROM RESULTS-REC-FOOD.                     
024700 715-EXIT.                                                        
024800     EXIT.                                                        
024900                                                                  
025000 720-WRITE-SYMPTOM-RECS.                                          
025100     IF SYMPTOM-ITEM-COUNT EQUAL ZERO                             
025200         GO TO 720-EXIT.                                          
025300     PERFORM 725-WRITE-ONE-SYMPTOM-REC THRU 725-EXIT              
025400             VARYING DTL-SUB FROM 1 BY 1                          
025500             UNTIL DTL-SUB > SYMPTOM-ITEM-COUNT.                  
025600 720-EXIT.                                                        
025700     EXIT.                                                        
025800                                                                  
025900 725-WRITE-ONE-SYMPTOM-REC.                                       
026000     MOVE 'S'                            TO RS-REC-TYPE.          
026100     MOVE WS-ENTRY-ID                     TO RS-ENTRY-ID.         
026200     MOVE SI-SYMPTOM-NAME (DTL-SUB)        TO RS-SYMPTOM-NAME.    
026300     MOVE SI-SEVERITY (DTL-SUB)            TO RS-SEVERITY.        
026400     MOVE SI-TIME-HINT (DTL-SUB)           TO RS-TIME-HINT.       
026500     MOVE SI-NEGATED (DTL-SUB)             TO RS-NEGATED.         
026600     MOVE SI-CONFIDENCE (DTL-SUB)          TO RS-CONFIDENCE.      
026700     MOVE SPACES                          TO FILLER IN            
026800                                              RESULTS-REC-SYMPTOM.
026900     WRITE RESULTS-REC FROM RESULTS-REC-SYMPTOM.                  
027000 725-EXIT.                                                        
027100     EXIT.                                                        
027200                                                                  
027300 800-OPEN-FILES.                                                  
027400     MOVE '800-OPEN-FILES' TO PARA-NAME.                          
027500     OPEN INPUT ENTRIES-FILE.                                     
027600     IF NOT CODE-OK                                               
027700         MOVE 'BAD OPEN - ENTRIES FILE' TO ABEND-REASON           
027800         GO TO 1000-ABEND-RTN.                                    
027900     OPEN OUTPUT RESULTS-FILE, SYSOUT.                            
028000     IF NOT CODE-OK                                               
028100         MOVE 'BAD OPEN - RESULTS FILE' TO ABEND-REASON           
028200         GO TO 1000-ABEND-RTN.                                    
028300 800-EXIT.                                                        
028400     EXIT.                                                        
028500                                                                  
028600 850-CLOSE-FILES.                                                 
028700     MOVE '850-CLOSE-FILES' TO PARA-NAME.                         
028800     CLOSE ENTRIES-FILE, RESULTS-FILE, SYSOUT.                    
028900 850-EXIT.                                                        
029000     EXIT.                                                        
029100                                                                  
029200 999-CLEANUP.                                                     
029300     MOVE '999-CLEANUP' TO PARA-NAME.                             
029400     PERFORM 950-WRITE-SUMMARY THRU 950-WRITE-SUMMARY-EXIT.       
029500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
029600     DISPLAY '******** NORMAL END OF JOB JRNLPROC ********'.      
029700 999-EXIT.                                                        
029800     EXIT.                                                        
029900                                                                  
030000 900-READ-ENTRIES.                                                
030100     READ ENTRIES-FILE INTO WS-ENTRY-FIELDS                       
030200         AT END MOVE 'N' TO MORE-DATA-SW                          
030300         GO TO 900-EXIT                                           
030400     END-READ.                                                    
030500     IF NOT CODE-OK                                               
030600         MOVE 'BAD READ - ENTRIES FILE' TO ABEND-REASON           
030700         GO TO 1000-ABEND-RTN.                                    
030800 900-EXIT.                                                        
030900     EXIT.                                                        
031000                                                                  
031100******************************************************************
031200* 950-WRITE-SUMMARY -- SIX LINES, NO CONTROL BREAKS, PER REQUEST  
031300* #4471 SIGN-OFF.  A SEPARATE PARAGRAPH NUMBER FROM THE READ      
031400* PARAGRAPH ABOVE SO THE SHARED '950' PREFIX DOESN'T COLLIDE --   
031500* BOTH LIVE UNDER 900-CLEANUP AND 000-HOUSEKEEPING RESPECTIVELY.  
031600******************************************************************
031700 950-WRITE-SUMMARY.                                               081513JS
031800     MOVE TOTAL-ENTRIES TO SL3-COUNT.                             
031900     MOVE TOTAL-FOODS TO SL4-COUNT.                               
032000     MOVE TOTAL-SYMPTOMS TO SL5-COUNT.                            
032100     MOVE ENTRIES-WITH-ERRORS TO SL6-COUNT.                       
032200     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE-1.                     
032300     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE-2.                     
032400     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE-1.                     
032500     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE-3.                     
032600     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE-4.                     
032700     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE-5.                     
032800     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE-6.                     
032900     WRITE SYSOUT-REC FROM WS-SUMMARY-LINE-1.                     
033000 950-WRITE-SUMMARY-EXIT.                                          
033100     EXIT.                                                        
033200                                                                  
033300 1000-ABEND-RTN.                                                  
033400     WRITE SYSOUT-REC FROM ABEND-REC.                             
033500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.                       
033600     DISPLAY '*** ABNORMAL END OF JOB - JRNLPROC ***'             
033700         UPON CONSOLE.                                            
033800     DIVIDE ZERO-VAL INTO ONE-VAL.                                
