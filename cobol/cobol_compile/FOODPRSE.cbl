000100 IDENTIFICATION DIVISION.                                         
000200 PROGRAM-ID.  FOODPRSE.                                           
000300 AUTHOR. JON SAYLES.                                              
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000500 DATE-WRITTEN. 01/01/08.                                          
000600 DATE-COMPILED. 01/01/08.                                         
000700 SECURITY. NON-CONFIDENTIAL.                                      
000800                                                                  
000900******************************************************************
001000*REMARKS.                                                         
001100*                                                                 
001200*          FOOD-MENTION EXTRACTOR CALLED ONCE PER JOURNAL ENTRY   
001300*          BY ENTRYPRC.  GROWN OUT OF THE OLD PATSRCH EQUIPMENT-  
001400*          TABLE SEARCH ROUTINE -- SAME SHAPE (LOAD A TABLE ONCE, 
001500*          SEARCH IT REPEATEDLY) BUT THE TABLE IS NOW A FIXED     
001600*          FOOD-WORD LEXICON INSTEAD OF EQUIPMENT MASTER DATA,    
001700*          AND THE SEARCH RUNS AGAINST FREE TEXT INSTEAD OF A     
001800*          KEYED FILE.                                            
001900*                                                                 
002000*          RETURNS ONE ROW PER FOOD MENTION FOUND, LEFT TO RIGHT, 
002100*          NON-OVERLAPPING.  A "SKIPPED MEAL" ENTRY SHORT-CIRCUITS
002200*          EVERYTHING ELSE -- SEE 100-CHECK-SKIPPED-MEAL.         
002300*                                                                 
002400******************************************************************
002500*      CHANGE LOG                                                 
002600*      ----------                                                 
002700*      010108JS   ORIGINAL PROGRAM (AS PATSRCH -- EQUIPMENT COST  
002800*                 SEARCH, UNRELATED BUSINESS)                     
002900*      051718MM   RETOOLED FOR FOOD-LEXICON TEXT SCANNING         
003000*      031622MM   ADDED MEAL-CONTEXT AND SKIPPED-MEAL LOGIC PER   
003100*                 REQUEST #4471                                   
003200*      031622MM   ADDED QUANTITY/UNIT WINDOW SCAN                 
003300*      072209JS   ADDED PLURAL NORMALIZATION AND NAME-BONUS SCORE;
003400*                 HEX-DUMP REDEFINITIONS ADDED FOR TICKET DDS-2245
003500*      081513JS   REPLACED NUMVAL CALL IN THE QUANTITY SCAN WITH  
003600*                 A CHARACTER-BY-CHARACTER ACCUMULATOR -- SHOP    
003700*                 STANDARD IS TO AVOID THE INTRINSIC FUNCTIONS    
003800*                 (SEE STRLTH/WRDBND FOR THE ONE EXCEPTION WE DO  
003900*                 ALLOW, THE REVERSE-STRING LENGTH TRICK)         
004000*      081026JS   MOVED THE MATCH-FOUND/SKIP-DETECTED             
004100*                 SWITCHES AND THE TERM-LENGTH SCRATCH FIELD      
004200*                 BACK OUT TO STANDALONE 77-LEVELS THE WAY        
004300*                 PATSRCH ALWAYS DECLARED ITS OWN LOOP            
004400*                 SWITCHES -- TICKET DDS-2318                     
004500******************************************************************
004600 ENVIRONMENT DIVISION.                                            
004700 CONFIGURATION SECTION.                                           
004800 SOURCE-COMPUTER. IBM-390.                                        
004900 OBJECT-COMPUTER. IBM-390.                                        
005000 SPECIAL-NAMES.                                                   
005100     UPSI-0 ON TRACE-SW-ON                                        
005200            OFF TRACE-SW-OFF.                                     
005300                                                                  
005400 DATA DIVISION.                                                   
005500 FILE SECTION.                                                    
005600                                                                  
005700 WORKING-STORAGE SECTION.                                         
005800** FIXED KEYWORD LEXICONS -- LOADED BY VALUE, NOT READ            
005900 COPY FOODLEX.                                                    
006000                                                                  
006100 01  WS-WORK-FIELDS.                                              
006200     05  WS-LC-TEXT                  PIC X(200).                  
006300     05  WS-TEXT-POS                 PIC S9(4) COMP.              
006400     05  WS-MATCH-LEN                PIC S9(4) COMP.              
006500     05  WS-LEAD-SP                  PIC S9(4) COMP.              
006600     05  WS-REV-TERM                 PIC X(15).                   
006700     05  WS-REV-TERM-SCRATCH         PIC X(15).                   
006800     05  WS-MATCH-NAME               PIC X(20).                   
006900     05  WS-NORM-NAME                PIC X(20).                   
007000     05  WS-WB-RESULT                PIC X(1).                    
007100     05  WS-MEAL                     PIC X(10).                   
007200     05  WS-QTY-FOUND-SW             PIC X(1).                    
007300         88  WS-QTY-WAS-FOUND           VALUE 'Y'.                
007400     05  WS-QTY-VALUE                PIC 9(4)V99.                 
007500     05  WS-UNIT                     PIC X(10).                   
007600     05  WS-NAME-BONUS-SW            PIC X(1).                    
007700         88  WS-NAME-BONUS-EARNED       VALUE 'Y'.                
007800     05  WS-WINDOW-START             PIC S9(4) COMP.              
007900     05  WS-WINDOW-END               PIC S9(4) COMP.              
008000     05  WS-NUM-START                PIC S9(4) COMP.              
008100     05  WS-NUM-END                  PIC S9(4) COMP.              
008200     05  WS-NUM-STR                  PIC X(6).                    
008300     05  WS-NUM-INT-PART             PIC 9(4) COMP.               
008400     05  WS-NUM-DEC-PART             PIC 9(2) COMP.               
008500     05  WS-NUM-DEC-DIGITS           PIC S9(4) COMP.              
008600     05  WS-NUM-SEEN-DOT-SW          PIC X(1).                    
008700         88  WS-NUM-SEEN-DOT            VALUE 'Y'.                
008800     05  WS-NUM-CHAR-IDX             PIC S9(4) COMP.              
008900     05  WS-NUM-DIGIT                PIC X(1).                    
009000     05  WS-TBL-IDX                  PIC S9(4) COMP.              
009100                                                                  
009200 77  WS-TERM-LTH                    PIC S9(4) COMP.               081026JS
009300 77  WS-FOUND-SW                     PIC X(1) VALUE 'N'.          
009400        88  WS-TERM-FOUND              VALUE 'Y'.                 
009500 77  WS-SKIP-SW                      PIC X(1) VALUE 'N'.          
009600        88  WS-SKIP-DETECTED              VALUE 'Y'.              
009700                                                                  
009800**** DEBUG HEX-DUMP VIEWS -- TICKET DDS-2245, SAME IDIOM AS       
009900**** CONFSCOR AND WRDBND, LEFT IN PLACE                           
010000 01  WS-TEXT-POS-DUMP  REDEFINES WS-TEXT-POS  PIC X(2).           
010100 01  WS-MATCH-LEN-DUMP REDEFINES WS-MATCH-LEN PIC X(2).           
010200 01  WS-QTY-VALUE-DUMP REDEFINES WS-QTY-VALUE PIC X(6).           
010300                                                                  
010400**** SINGLE-DIGIT CHARACTER OVERLAY -- A ONE-BYTE UNSIGNED        
010500**** DISPLAY DIGIT AND A ONE-BYTE ALPHANUMERIC CHARACTER SHARE    
010600**** THE SAME STORAGE, SO THIS LETS 530-PARSE-NUM-STR TREAT THE   
010700**** SCANNED CHARACTER AS A NUMBER WITHOUT AN INTRINSIC FUNCTION  
010800 01  WS-NUM-DIGIT-N REDEFINES WS-NUM-DIGIT PIC 9.                 
010900                                                                  
011000 01  CONF-SCORE-REC.                                              
011100     05  CS-CALC-TYPE-SW             PIC X VALUE 'F'.             
011200     05  CS-QTY-OR-SEVERITY-FOUND    PIC X.                       
011300     05  CS-MEAL-KNOWN-OR-TIME-HINT  PIC X.                       
011400     05  CS-NAME-BONUS-EARNED        PIC X.                       
011500     05  CS-NEGATED                  PIC X VALUE 'N'.             
011600     05  CS-CONFIDENCE               PIC 9V99.                    
011700 01  WS-CONF-RETURN-CD               PIC S9(4) COMP.              
011800                                                                  
011900 LINKAGE SECTION.                                                 
012000 01  LK-FOOD-INPUT-TEXT              PIC X(200).                  
012100 COPY FOODTBL REPLACING FOOD-ITEM-COUNT BY LK-FOOD-ITEM-COUNT,    
012200                        FOOD-ITEM-TABLE BY LK-FOOD-ITEM-TABLE.    
012300 01  LK-FOOD-RETURN-CD               PIC S9(4) COMP.              
012400                                                                  
012500 PROCEDURE DIVISION USING LK-FOOD-INPUT-TEXT, LK-FOOD-ITEM-COUNT, 
012600                           LK-FOOD-ITEM-TABLE, LK-FOOD-RETURN-CD. 
012700                                                                  
012800 000-MAINLINE.                                                    
012900     IF TRACE-SW-ON                                               
013000         DISPLAY 'FOODPRSE ENTERED'.                              
013100     PERFORM 050-INIT-WORK-AREAS.                                 
013200     PERFORM 100-CHECK-SKIPPED-MEAL THRU 100-EXIT.                
013300     IF WS-SKIP-DETECTED                                          
013400         GO TO 000-EXIT.                                          
013500                                                                  
013600     PERFORM 200-DETERMINE-MEAL THRU 200-EXIT.                    
013700     PERFORM 300-SCAN-LEXICON THRU 300-EXIT                       
013800             VARYING WS-TEXT-POS FROM 1 BY 1                      
013900             UNTIL WS-TEXT-POS > 200                              
014000                OR LK-FOOD-ITEM-COUNT >= 20.                      
014100                                                                  
014200 000-EXIT.                                                        
014300     MOVE ZERO TO LK-FOOD-RETURN-CD.                              
014400     GOBACK.                                                      
014500                                                                  
014600 050-INIT-WORK-AREAS.                                             
014700     MOVE ZERO TO LK-FOOD-ITEM-COUNT.                             
014800     MOVE 'N' TO WS-SKIP-SW.                                      
014900     MOVE SPACES TO WS-MEAL.                                      
015000     MOVE LK-FOOD-INPUT-TEXT TO WS-LC-TEXT.                       
015100     INSPECT WS-LC-TEXT CONVERTING                                
015200       'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                            
015300       'abcdefghijklmnopqrstuvwxyz'.                              
015400                                                                  
015500 100-CHECK-SKIPPED-MEAL.                                          031622MM
015600**** SUBSTRING MATCH, NOT WORD-BOUNDED -- "SKIP" INSIDE ANY       
015700**** WORD STILL COUNTS PER THE SPEC RULE                          
015800     PERFORM 110-SKIP-TRIGGER-SCAN THRU 110-EXIT                  
015900             VARYING SKIP-TRIG-IDX FROM 1 BY 1                    
016000             UNTIL SKIP-TRIG-IDX > 3                              
016100                OR WS-SKIP-DETECTED.                              
016200                                                                  
016300     IF NOT WS-SKIP-DETECTED                                      
016400         GO TO 100-EXIT.                                          
016500                                                                  
016600     PERFORM 200-DETERMINE-MEAL THRU 200-EXIT.                    
016700     PERFORM 150-EMIT-SKIPPED-ITEM THRU 150-EXIT.                 
016800 100-EXIT.                                                        
016900     EXIT.                                                        
017000                                                                  
017100 110-SKIP-TRIGGER-SCAN.                                           
017200     MOVE SKIP-TRIGGER-WORD (SKIP-TRIG-IDX) TO WS-REV-TERM.       
017300     PERFORM 900-CALC-TERM-LTH.                                   
017400     IF WS-TERM-LTH > 0                                           
017500         PERFORM 120-SKIP-POS-SCAN THRU 120-EXIT                  
017600                 VARYING WS-TEXT-POS FROM 1 BY 1                  
017700                 UNTIL WS-TEXT-POS > 200 - WS-TERM-LTH + 1        
017800                    OR WS-SKIP-DETECTED.                          
017900 110-EXIT.                                                        
018000     EXIT.                                                        
018100                                                                  
018200 120-SKIP-POS-SCAN.                                               
018300     IF WS-LC-TEXT (WS-TEXT-POS:WS-TERM-LTH) EQUAL                
018400                SKIP-TRIGGER-WORD (SKIP-TRIG-IDX) (1:WS-TERM-LTH) 
018500         MOVE 'Y' TO WS-SKIP-SW.                                  
018600 120-EXIT.                                                        
018700     EXIT.                                                        
018800                                                                  
018900 150-EMIT-SKIPPED-ITEM.                                           
019000     ADD 1 TO LK-FOOD-ITEM-COUNT.                                 
019100     MOVE 'skipped' TO FI-FOOD-NAME (LK-FOOD-ITEM-COUNT).         
019200     MOVE 'N'        TO FI-QTY-PRESENT (LK-FOOD-ITEM-COUNT).      
019300     MOVE ZERO       TO FI-QUANTITY (LK-FOOD-ITEM-COUNT).         
019400     MOVE SPACES     TO FI-UNIT (LK-FOOD-ITEM-COUNT).             
019500     MOVE WS-MEAL    TO FI-MEAL (LK-FOOD-ITEM-COUNT).             
019600     IF WS-MEAL NOT EQUAL 'unknown   '                            
019700         MOVE 0.95 TO FI-CONFIDENCE (LK-FOOD-ITEM-COUNT)          
019800     ELSE                                                         
019900         MOVE 0.90 TO FI-CONFIDENCE (LK-FOOD-ITEM-COUNT)          
020000     END-IF.                                                      
020100 150-EXIT.                                                        
020200     EXIT.                                                        
020300                                                                  
020400 200-DETERMINE-MEAL.                                              
020500**** STEP 1 -- LOWER-CASED SUBSTRING KEYWORD, CHECKED IN TABLE    
020600**** ORDER (BREAKFAST, LUNCH, LUNCH MEIN, DINNER, SNACK)          
020700     MOVE 'unknown   ' TO WS-MEAL.                                
020800     PERFORM 210-MEAL-KEYWORD-SCAN THRU 210-EXIT                  
020900             VARYING MEAL-KEY-IDX FROM 1 BY 1                     
021000             UNTIL MEAL-KEY-IDX > 5                               
021100                OR WS-MEAL NOT EQUAL 'unknown   '.                
021200                                                                  
021300     IF WS-MEAL NOT EQUAL 'unknown   '                            
021400         GO TO 200-EXIT.                                          
021500                                                                  
021600**** STEP 2 -- FALLBACK, ORIGINAL-CASE WHOLE-WORD MATCH, TABLE    
021700**** ORDER ALREADY CARRIES THE SPEC'S BREAKFAST/LUNCH/DINNER      
021800**** PRIORITY                                                     
021900     PERFORM 230-MEAL-FALLBACK-SCAN THRU 230-EXIT                 
022000             VARYING MEAL-FB-IDX FROM 1 BY 1                      
022100             UNTIL MEAL-FB-IDX > 14                               
022200                OR WS-MEAL NOT EQUAL 'unknown   '.                
022300 200-EXIT.                                                        
022400     EXIT.                                                        
022500                                                                  
022600 210-MEAL-KEYWORD-SCAN.                                           
022700     MOVE MKW-KEYWORD (MEAL-KEY-IDX) TO WS-REV-TERM.              
022800     PERFORM 900-CALC-TERM-LTH.                                   
022900     IF WS-TERM-LTH > 0                                           
023000         PERFORM 220-MEAL-KEYWORD-POS-SCAN THRU 220-EXIT          
023100                 VARYING WS-TEXT-POS FROM 1 BY 1                  
023200                 UNTIL WS-TEXT-POS > 200 - WS-TERM-LTH + 1        
023300                    OR WS-MEAL NOT EQUAL 'unknown   '.            
023400 210-EXIT.                                                        
023500     EXIT.                                                        
023600                                                                  
023700 220-MEAL-KEYWORD-POS-SCAN.                                       
023800     IF WS-LC-TEXT (WS-TEXT-POS:WS-TERM-LTH) EQUAL                
023900                MKW-KEYWORD (MEAL-KEY-IDX) (1:WS-TERM-LTH)        
024000         MOVE MKW-MEAL-NAME (MEAL-KEY-IDX) TO WS-MEAL.            
024100 220-EXIT.                                                        
024200     EXIT.                                                        
024300                                                                  
024400 230-MEAL-FALLBACK-SCAN.                                          
024500     MOVE MFB-WORD (MEAL-FB-IDX) TO WS-REV-TERM.                  
024600     PERFORM 900-CALC-TERM-LTH.                                   
024700     IF WS-TERM-LTH > 0                                           
024800         PERFORM 240-MEAL-FALLBACK-POS-SCAN THRU 240-EXIT         
024900                 VARYING WS-TEXT-POS FROM 1 BY 1                  
025000                 UNTIL WS-TEXT-POS > 200 - WS-TERM-LTH + 1        
025100                    OR WS-MEAL NOT EQUAL 'unknown   '.            
025200 230-EXIT.                                                        
025300     EXIT.                                                        
025400                                                                  
025500 240-MEAL-FALLBACK-POS-SCAN.                                      
025600     IF LK-FOOD-INPUT-TEXT (WS-TEXT-POS:WS-TERM-LTH) EQUAL        
025700                MFB-WORD (MEAL-FB-IDX) (1:WS-TERM-LTH)            
025800         CALL 'WRDBND' USING LK-FOOD-INPUT-TEXT, WS-TEXT-POS,     
025900              WS-TERM-LTH, WS-WB-RESULT                           
026000         IF WS-WB-RESULT EQUAL 'Y'                                
026100             MOVE MFB-MEAL-NAME (MEAL-FB-IDX) TO WS-MEAL          
026200         END-IF                                                   
026300     END-IF.                                                      
026400 240-EXIT.                                                        
026500     EXIT.                                                        
026600                                                                  
026700 300-SCAN-LEXICON.                                                051718MM
026800**** LEFT-TO-RIGHT, NON-OVERLAPPING SCAN.  TABLE IS BUILT         
026900**** LONGEST-TERM-FIRST SO THE FIRST HIT AT A GIVEN POSITION IS   
027000**** ALWAYS THE LONGEST ONE (SEE FOODLEX REMARKS)                 
027100     MOVE 'N' TO WS-FOUND-SW.                                     
027200     PERFORM 310-LEXICON-TABLE-SCAN THRU 310-EXIT                 
027300             VARYING FOOD-LEX-IDX FROM 1 BY 1                     
027400             UNTIL FOOD-LEX-IDX > 65                              
027500                OR WS-TERM-FOUND.                                 
027600                                                                  
027700     IF NOT WS-TERM-FOUND                                         
027800         GO TO 300-EXIT.                                          
027900                                                                  
028000     ADD 1 TO LK-FOOD-ITEM-COUNT.                                 
028100     PERFORM 430-NORMALIZE-NAME THRU 430-EXIT.                    
028200     PERFORM 500-FIND-QUANTITY THRU 500-EXIT.                     
028300     PERFORM 600-CHECK-NAME-BONUS THRU 600-EXIT.                  
028400     PERFORM 700-CALL-CONFSCOR THRU 700-EXIT.                     
028500                                                                  
028600**** RESUME SCAN AFTER THE MATCHED TERM (NON-OVERLAPPING) --      
028700**** BACK UP ONE BECAUSE THE PERFORM VARYING IN 000-MAINLINE      
028800**** ADDS 1 ON THE NEXT ITERATION                                 
028900     COMPUTE WS-TEXT-POS = WS-TEXT-POS + WS-MATCH-LEN - 1.        
029000 300-EXIT.                                                        
029100     EXIT.                                                        
029200                                                                  
029300 310-LEXICON-TABLE-SCAN.                                          
029400     MOVE FOOD-LEX-ENTRY (FOOD-LEX-IDX) TO WS-REV-TERM.           
029500     PERFORM 900-CALC-TERM-LTH.                                   
029600     IF WS-TERM-LTH > 0                                           
029700        AND WS-TEXT-POS + WS-TERM-LTH - 1 <= 200                  
029800         PERFORM 320-TRY-MATCH-AT-POS THRU 320-EXIT.              
029900 310-EXIT.                                                        
030000     EXIT.                                                        
030100                                                                  
030200 320-TRY-MATCH-AT-POS.                                            
030300     IF WS-LC-TEXT (WS-TEXT-POS:WS-TERM-LTH) NOT EQUAL            
030400                    WS-REV-TERM (1:WS-TERM-LTH)                   
030500         GO TO 320-EXIT.                                          
030600                                                                  
030700     CALL 'WRDBND' USING LK-FOOD-INPUT-TEXT, WS-TEXT-POS,         
030800                          WS-TERM-LTH, WS-WB-RESULT.              
030900     IF WS-WB-RESULT EQUAL 'Y'                                    
031000         MOVE 'Y'         TO WS-FOUND-SW                          
031100         MOVE WS-TERM-LTH TO WS-MATCH-LEN                         
031200         MOVE SPACES      TO WS-MATCH-NAME                        
031300         MOVE WS-LC-TEXT (WS-TEXT-POS:WS-TERM-LTH)                
031400                          TO WS-MATCH-NAME                        
031500         GO TO 320-EXIT.                                          
031600                                                                  
031700**** OPTIONAL TRAILING S -- ONE CHARACTER LONGER, MUST STILL      
031800**** LAND ON A WORD BOUNDARY AFTER THE S.  CALL WRDBND WITH THE   
031900**** EXTENDED LENGTH SO IT CHECKS THE BOUNDARY PAST THE S         
032000     IF WS-TEXT-POS + WS-TERM-LTH <= 200                          
032100        AND WS-LC-TEXT (WS-TEXT-POS + WS-TERM-LTH:1) EQUAL 's'    
032200         COMPUTE WS-MATCH-LEN = WS-TERM-LTH + 1                   
032300         CALL 'WRDBND' USING LK-FOOD-INPUT-TEXT, WS-TEXT-POS,     
032400                 WS-MATCH-LEN, WS-WB-RESULT                       
032500         IF WS-WB-RESULT EQUAL 'Y'                                
032600             MOVE 'Y' TO WS-FOUND-SW                              
032700             MOVE SPACES TO WS-MATCH-NAME                         
032800             MOVE WS-LC-TEXT (WS-TEXT-POS:WS-MATCH-LEN)           
032900                              TO WS-MATCH-NAME                    
033000         END-IF                                                   
033100     END-IF.                                                      
033200 320-EXIT.                                                        
033300     EXIT.                                                        
033400                                                                  
033500 430-NORMALIZE-NAME.                                              
033600**** EXPLICIT PLURAL-MAP OVERRIDES FIRST                          
033700     MOVE SPACES TO WS-NORM-NAME.                                 
033800     PERFORM 440-PLURAL-MAP-SCAN THRU 440-EXIT                    
033900             VARYING PLURAL-MAP-IDX FROM 1 BY 1                   
034000             UNTIL PLURAL-MAP-IDX > 6                             
034100                OR WS-NORM-NAME NOT EQUAL SPACES.                 
034200     IF WS-NORM-NAME NOT EQUAL SPACES                             
034300         MOVE WS-NORM-NAME TO WS-MATCH-NAME                       
034400         GO TO 430-EXIT.                                          
034500                                                                  
034600**** GENERIC RULE -- TRAILING S, LENGTH > 3, AND THE NAME MINUS   
034700**** THE S IS ITSELF IN THE LEXICON                               
034800     MOVE WS-MATCH-NAME TO WS-REV-TERM.                           
034900     PERFORM 900-CALC-TERM-LTH.                                   
035000     IF WS-TERM-LTH > 3                                           
035100        AND WS-MATCH-NAME (WS-TERM-LTH:1) EQUAL 's'               
035200         MOVE SPACES TO WS-NORM-NAME                              
035300         MOVE WS-MATCH-NAME (1:WS-TERM-LTH - 1) TO WS-NORM-NAME   
035400         PERFORM 450-TRAILING-S-LEX-SCAN THRU 450-EXIT            
035500                 VARYING FOOD-LEX-IDX FROM 1 BY 1                 
035600                 UNTIL FOOD-LEX-IDX > 65                          
035700     END-IF.                                                      
035800 430-EXIT.                                                        
035900     EXIT.                                                        
036000                                                                  
036100 440-PLURAL-MAP-SCAN.                                             
036200     MOVE PMAP-PLURAL (PLURAL-MAP-IDX) TO WS-REV-TERM.            
036300     PERFORM 900-CALC-TERM-LTH.                                   
036400     IF WS-MATCH-NAME (1:WS-TERM-LTH) EQUAL                       
036500                WS-REV-TERM (1:WS-TERM-LTH)                       
036600        AND WS-MATCH-NAME (WS-TERM-LTH + 1:1) EQUAL SPACE         
036700         MOVE PMAP-SINGULAR (PLURAL-MAP-IDX) TO WS-NORM-NAME.     
036800 440-EXIT.                                                        
036900     EXIT.                                                        
037000                                                                  
037100 450-TRAILING-S-LEX-SCAN.                                         
037200     IF FOOD-LEX-ENTRY (FOOD-LEX-IDX) (1:WS-TERM-LTH - 1)         
037300                EQUAL WS-NORM-NAME (1:WS-TERM-LTH - 1)            
037400        AND FOOD-LEX-ENTRY (FOOD-LEX-IDX) (WS-TERM-LTH:1)         
037500                EQUAL SPACE                                       
037600         MOVE WS-NORM-NAME TO WS-MATCH-NAME.                      
037700 450-EXIT.                                                        
037800     EXIT.                                                        
037900                                                                  
038000 500-FIND-QUANTITY.                                               031622MM
038100**** SCAN THE 30 CHARACTERS BEFORE THE MATCH FOR A NUMBER, HALF,  
038200**** OR QUARTER TOKEN.  LEFT-TO-RIGHT SCAN, KEEP OVERWRITING SO   
038300**** THE LAST ONE FOUND (NEAREST THE FOOD) WINS                   
038400     MOVE 'N' TO WS-QTY-FOUND-SW.                                 
038500     MOVE ZERO TO WS-QTY-VALUE.                                   
038600     MOVE SPACES TO WS-UNIT.                                      
038700     COMPUTE WS-WINDOW-START = WS-TEXT-POS - 30.                  
038800     IF WS-WINDOW-START < 1                                       
038900         MOVE 1 TO WS-WINDOW-START.                               
039000     COMPUTE WS-WINDOW-END = WS-TEXT-POS - 1.                     
039100     IF WS-WINDOW-END < WS-WINDOW-START                           
039200         GO TO 500-EXIT.                                          
039300                                                                  
039400     PERFORM 510-QTY-WINDOW-SCAN THRU 510-EXIT                    
039500             VARYING WS-TBL-IDX FROM WS-WINDOW-START BY 1         
039600             UNTIL WS-TBL-IDX > WS-WINDOW-END.                    
039700 500-EXIT.                                                        
039800     EXIT.                                                        
039900                                                                  
040000 510-QTY-WINDOW-SCAN.                                             
040100     IF WS-LC-TEXT (WS-TBL-IDX:1) >= '0'                          
040200        AND WS-LC-TEXT (WS-TBL-IDX:1) <= '9'                      
040300        AND (WS-TBL-IDX EQUAL 1                                   
040400             OR (WS-LC-TEXT (WS-TBL-IDX - 1:1) < '0'              
040500                 OR WS-LC-TEXT (WS-TBL-IDX - 1:1) > '9'))         
040600         PERFORM 520-SCAN-NUMBER-TOKEN.                           
040700     IF WS-LC-TEXT (WS-TBL-IDX:4) EQUAL 'half'                    
040800         MOVE 'Y'  TO WS-QTY-FOUND-SW                             
040900         MOVE 0.50 TO WS-QTY-VALUE                                
041000         COMPUTE WS-NUM-END = WS-TBL-IDX + 3                      
041100         PERFORM 560-FIND-UNIT-WORD THRU 560-EXIT.                
041200     IF WS-LC-TEXT (WS-TBL-IDX:7) EQUAL 'quarter'                 
041300         MOVE 'Y'  TO WS-QTY-FOUND-SW                             
041400         MOVE 0.25 TO WS-QTY-VALUE                                
041500         COMPUTE WS-NUM-END = WS-TBL-IDX + 6                      
041600         PERFORM 560-FIND-UNIT-WORD THRU 560-EXIT.                
041700 510-EXIT.                                                        
041800     EXIT.                                                        
041900                                                                  
042000 520-SCAN-NUMBER-TOKEN.                                           
042100     MOVE WS-TBL-IDX TO WS-NUM-START.                             
042200     PERFORM 525-EXTEND-NUMBER-TOKEN THRU 525-EXIT                
042300             VARYING WS-NUM-END FROM WS-TBL-IDX BY 1              
042400             UNTIL WS-NUM-END > WS-WINDOW-END                     
042500             OR (NOT (WS-LC-TEXT (WS-NUM-END + 1:1) >= '0'        
042600                      AND WS-LC-TEXT (WS-NUM-END + 1:1) <= '9')   
042700                 AND WS-LC-TEXT (WS-NUM-END + 1:1) NOT EQUAL '.').
042800     MOVE SPACES TO WS-NUM-STR.                                   
042900     MOVE WS-LC-TEXT (WS-NUM-START:WS-NUM-END - WS-NUM-START + 1) 
043000                      TO WS-NUM-STR.                              
043100     PERFORM 530-PARSE-NUM-STR THRU 530-EXIT.                     
043200     MOVE 'Y' TO WS-QTY-FOUND-SW.                                 
043300     PERFORM 560-FIND-UNIT-WORD THRU 560-EXIT.                    
043400                                                                  
043500 525-EXTEND-NUMBER-TOKEN.                                         
043600     CONTINUE.                                                    
043700 525-EXIT.                                                        
043800     EXIT.                                                        
043900                                                                  
044000 530-PARSE-NUM-STR.                                               081513JS
044100**** CHARACTER-BY-CHARACTER ACCUMULATOR -- SEE THE WS-NUM-DIGIT-N 
044200**** OVERLAY REMARK ABOVE.  HOLDS AT MOST TWO DECIMAL DIGITS,     
044300**** WHICH MATCHES THE 9(4)V99 SHAPE OF WS-QTY-VALUE              
044400     MOVE ZERO TO WS-NUM-INT-PART.                                
044500     MOVE ZERO TO WS-NUM-DEC-PART.                                
044600     MOVE ZERO TO WS-NUM-DEC-DIGITS.                              
044700     MOVE 'N'  TO WS-NUM-SEEN-DOT-SW.                             
044800     PERFORM 535-PARSE-NUM-CHAR THRU 535-EXIT                     
044900             VARYING WS-NUM-CHAR-IDX FROM 1 BY 1                  
045000             UNTIL WS-NUM-CHAR-IDX > 6.                           
045100     EVALUATE WS-NUM-DEC-DIGITS                                   
045200         WHEN 0                                                   
045300             COMPUTE WS-QTY-VALUE = WS-NUM-INT-PART               
045400         WHEN 1                                                   
045500             COMPUTE WS-QTY-VALUE =                               
045600                     WS-NUM-INT-PART + (WS-NUM-DEC-PART / 10)     
045700         WHEN OTHER                                               
045800             COMPUTE WS-QTY-VALUE =                               
045900                     WS-NUM-INT-PART + (WS-NUM-DEC-PART / 100)    
046000     END-EVALUATE.                                                
046100 530-EXIT.                                                        
046200     EXIT.                                                        
046300                                                                  
046400 535-PARSE-NUM-CHAR.                                              
046500     MOVE WS-NUM-STR (WS-NUM-CHAR-IDX:1) TO WS-NUM-DIGIT.         
046600     IF WS-NUM-DIGIT EQUAL '.'                                    
046700         MOVE 'Y' TO WS-NUM-SEEN-DOT-SW                           
046800     ELSE                                                         
046900         IF WS-NUM-DIGIT NOT EQUAL SPACE                          
047000             IF WS-NUM-SEEN-DOT                                   
047100                 IF WS-NUM-DEC-DIGITS < 2                         
047200                     COMPUTE WS-NUM-DEC-PART =                    
047300                             WS-NUM-DEC-PART * 10 + WS-NUM-DIGIT-N
047400                     ADD 1 TO WS-NUM-DEC-DIGITS                   
047500                 END-IF                                           
047600             ELSE                                                 
047700                 COMPUTE WS-NUM-INT-PART =                        
047800                         WS-NUM-INT-PART * 10 + WS-NUM-DIGIT-N    
047900             END-IF                                               
048000         END-IF                                                   
048100     END-IF.                                                      
048200 535-EXIT.                                                        
048300     EXIT.                                                        
048400                                                                  
048500 560-FIND-UNIT-WORD.                                              
048600**** UNIT WORD MAY FOLLOW THE NUMBER TOKEN, SEPARATED BY A        
048700**** SINGLE SPACE, STILL INSIDE THE 30-CHAR WINDOW                
048800     MOVE SPACES TO WS-UNIT.                                      
048900     IF WS-NUM-END + 2 > WS-WINDOW-END                            
049000         GO TO 560-EXIT.                                          
049100     PERFORM 570-UNIT-WORD-SCAN THRU 570-EXIT                     
049200             VARYING UNIT-WORD-IDX FROM 1 BY 1                    
049300             UNTIL UNIT-WORD-IDX > 16                             
049400                OR WS-UNIT NOT EQUAL SPACES.                      
049500 560-EXIT.                                                        
049600     EXIT.                                                        
049700                                                                  
049800 570-UNIT-WORD-SCAN.                                              
049900     MOVE UNIT-WORD-ENTRY (UNIT-WORD-IDX) TO WS-REV-TERM.         
050000     PERFORM 900-CALC-TERM-LTH.                                   
050100     IF WS-TERM-LTH > 0                                           
050200        AND WS-LC-TEXT (WS-NUM-END + 2:WS-TERM-LTH) EQUAL         
050300                   WS-REV-TERM (1:WS-TERM-LTH)                    
050400         MOVE WS-REV-TERM (1:WS-TERM-LTH) TO WS-UNIT.             
050500 570-EXIT.                                                        
050600     EXIT.                                                        
050700                                                                  
050800 600-CHECK-NAME-BONUS.                                            072209JS
050900     MOVE 'N' TO WS-NAME-BONUS-SW.                                
051000     PERFORM 610-BONUS-NAME-SCAN THRU 610-EXIT                    
051100             VARYING FOOD-BONUS-IDX FROM 1 BY 1                   
051200             UNTIL FOOD-BONUS-IDX > 7                             
051300                OR WS-NAME-BONUS-EARNED.                          
051400 600-EXIT.                                                        
051500     EXIT.                                                        
051600                                                                  
051700 610-BONUS-NAME-SCAN.                                             
051800     IF WS-MATCH-NAME EQUAL FOOD-CONF-BONUS-NAME (FOOD-BONUS-IDX) 
051900         MOVE 'Y' TO WS-NAME-BONUS-SW.                            
052000 610-EXIT.                                                        
052100     EXIT.                                                        
052200                                                                  
052300 700-CALL-CONFSCOR.                                               
052400     MOVE WS-MATCH-NAME   TO FI-FOOD-NAME (LK-FOOD-ITEM-COUNT).   
052500     MOVE WS-QTY-FOUND-SW TO FI-QTY-PRESENT (LK-FOOD-ITEM-COUNT). 
052600     MOVE WS-QTY-VALUE    TO FI-QUANTITY (LK-FOOD-ITEM-COUNT).    
052700     MOVE WS-UNIT         TO FI-UNIT (LK-FOOD-ITEM-COUNT).        
052800     MOVE WS-MEAL         TO FI-MEAL (LK-FOOD-ITEM-COUNT).        
052900                                                                  
053000     MOVE 'F'              TO CS-CALC-TYPE-SW.                    
053100     MOVE WS-QTY-FOUND-SW  TO CS-QTY-OR-SEVERITY-FOUND.           
053200     IF WS-MEAL NOT EQUAL 'unknown   '                            
053300         MOVE 'Y' TO CS-MEAL-KNOWN-OR-TIME-HINT                   
053400     ELSE                                                         
053500         MOVE 'N' TO CS-MEAL-KNOWN-OR-TIME-HINT                   
053600     END-IF.                                                      
053700     MOVE WS-NAME-BONUS-SW TO CS-NAME-BONUS-EARNED.               
053800     MOVE 'N'              TO CS-NEGATED.                         
053900     CALL 'CONFSCOR' USING CONF-SCORE-REC, WS-CONF-RETURN-CD.     
054000     MOVE CS-CONFIDENCE TO FI-CONFIDENCE (LK-FOOD-ITEM-COUNT).    
054100 700-EXIT.                                                        
054200     EXIT.                                                        
054300                                                                  
054400 900-CALC-TERM-LTH.                                               
054500**** SAME REVERSE/INSPECT LENGTH TRICK AS WRDBND -- WORKS ON      
054600**** WS-REV-TERM, WHICH THE CALLER MOVES THE CANDIDATE TERM INTO  
054700**** FIRST                                                        
054800     MOVE 0 TO WS-LEAD-SP.                                        
054900     MOVE FUNCTION REVERSE (WS-REV-TERM) TO WS-REV-TERM-SCRATCH.  
055000     INSPECT WS-REV-TERM-SCRATCH                                  
055100             TALLYING WS-LEAD-SP FOR LEADING SPACES.              
055200     COMPUTE WS-TERM-LTH = LENGTH OF WS-REV-TERM - WS-LEAD-SP.    
