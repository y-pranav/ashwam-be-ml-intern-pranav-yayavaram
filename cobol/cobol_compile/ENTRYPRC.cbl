000100 IDENTIFICATION DIVISION.                                         
000200******************************************************************
000300 PROGRAM-ID.  ENTRYPRC.                                           
000400 AUTHOR. JON SAYLES.                                              
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.                          
000600 DATE-WRITTEN. 05/17/18.                                          
000700 DATE-COMPILED. 05/17/18.                                         
000800 SECURITY. NON-CONFIDENTIAL.                                      
000900                                                                  
001000******************************************************************
001100*REMARKS.                                                         
001200*                                                                 
001300*          PER-ENTRY PIPELINE ORCHESTRATOR.  CALLED ONCE FROM     
001400*          JRNLPROC FOR EVERY JOURNAL-ENTRY-REC READ.  DEFAULTS   
001500*          A BLANK ENTRY ID TO 'UNKNOWN', REJECTS EMPTY/BLANK     
001600*          ENTRY TEXT OUTRIGHT, OTHERWISE CALLS FOODPRSE AND      
001700*          SYMPPRSE IN TURN AND HANDS BACK ONE ASSEMBLED ANSWER   
001800*          -- FOOD TABLE, SYMPTOM TABLE, ERROR FLAG/CODE AND THE  
001900*          PIPELINE VERSION TAG.                                  
002000*                                                                 
002100*          A TROUBLE IN ONE PARSER MUST NEVER SWALLOW THE OTHER   
002200*          PARSER'S ANSWER -- EACH SUBPROGRAM'S OWN RETURN CODE   
002300*          IS CHECKED SEPARATELY AND EACH GETS ITS OWN ERROR      
002400*          SLOT.  NEITHER SUBPROGRAM CAN ACTUALLY FAIL TODAY --   
002500*          THE SLOTS EXIST FOR THE DAY ONE OF THEM DOES.          
002600*                                                                 
002700******************************************************************
002800*      CHANGE LOG                                                 
002900*      ----------                                                 
003000*      051718JS   ORIGINAL PROGRAM                                
003100*      031622MM   ENTRY-ID DEFAULTING MOVED HERE FROM JRNLPROC    
003200*                 SO THE 'UNKNOWN' RULE LIVES IN ONE PLACE        
003300*      072209JS   ADDED HEX-DUMP REDEFINITIONS FOR THE COMP-3     
003400*                 TRUNCATION PROBLEM RAISED ON TICKET DDS-2245;   
003500*                 ALSO REUSED WRDBND'S LENGTH TRICK HERE SO THE   
003600*                 TRACE LINE CAN SHOW THE ENTRY'S ACTUAL LENGTH   
003700*      081513JS   SEPARATE ERROR SLOTS FOR EACH PARSER PER        
003800*                 REQUEST #4471 REVIEW COMMENTS                   
003900******************************************************************
004000 ENVIRONMENT DIVISION.                                            
004100 CONFIGURATION SECTION.                                           
004200 SOURCE-COMPUTER. IBM-390.                                        
004300 OBJECT-COMPUTER. IBM-390.                                        
004400 SPECIAL-NAMES.                                                   
004500     UPSI-0 ON TRACE-SW-ON                                        
004600            OFF TRACE-SW-OFF.                                     
004700                                                                  
004800 DATA DIVISION.                                                   
004900 FILE SECTION.                                                    
005000                                                                  
005100 WORKING-STORAGE SECTION.                                         
005200 01  WS-WORK-FIELDS.                                              
005300     05  WS-TEXT-LEN                 PIC 9(3) COMP.               
005400     05  WS-LEAD-SP                  PIC 9(3) COMP.               
005500     05  WS-REVERSED-TXT             PIC X(200).                  
005600     05  WS-FOOD-RETURN-CD           PIC S9(4) COMP.              
005700     05  WS-SYMPTOM-RETURN-CD        PIC S9(4) COMP.              
005800                                                                  
005900**** DEBUG HEX-DUMP VIEWS -- TICKET DDS-2245, LEAVE IN PLACE      
006000 01  WS-TEXT-LEN-DUMP REDEFINES WS-TEXT-LEN PIC X(2).            072209JS 
006100 01  WS-FOOD-RC-DUMP REDEFINES WS-FOOD-RETURN-CD PIC X(2).        
006200 01  WS-SYMPTOM-RC-DUMP REDEFINES WS-SYMPTOM-RETURN-CD PIC X(2).  
006300                                                                  
006400 LINKAGE SECTION.                                                 
006500 01  LK-ENTRY-ID                     PIC X(12).                   
006600 01  LK-ENTRY-TEXT                   PIC X(200).                  
006700 COPY FOODTBL REPLACING FOOD-ITEM-COUNT BY LK-FOOD-ITEM-COUNT,    
006800                        FOOD-ITEM-TABLE BY LK-FOOD-ITEM-TABLE.    
006900 COPY SYMPTBL REPLACING SYMPTOM-ITEM-COUNT BY                     
007000                        LK-SYMPTOM-ITEM-COUNT,                    
007100                        SYMPTOM-ITEM-TABLE BY                     
007200                        LK-SYMPTOM-ITEM-TABLE.                    
007300 01  LK-ERROR-FLAG                   PIC X(1).                    
007400     88  LK-HAS-ERROR                  VALUE 'Y'.                 
007500     88  LK-NO-ERROR                   VALUE 'N'.                 
007600 01  LK-ERROR-CODE                   PIC X(20).                   
007700 01  LK-PARSER-VERSION               PIC X(4).                    
007800 01  LK-ENTRYPRC-RETURN-CD           PIC S9(4) COMP.              
007900                                                                  
008000 PROCEDURE DIVISION USING LK-ENTRY-ID, LK-ENTRY-TEXT,             
008100                           LK-FOOD-ITEM-COUNT, LK-FOOD-ITEM-TABLE,
008200                           LK-SYMPTOM-ITEM-COUNT,                 
008300                           LK-SYMPTOM-ITEM-TABLE,                 
008400                           LK-ERROR-FLAG, LK-ERROR-CODE,          
008500                           LK-PARSER-VERSION,                     
008600                           LK-ENTRYPRC-RETURN-CD.                 
008700 000-MAINLINE.                                                    
008800     PERFORM 050-CALC-TEXT-LEN.                                   
008900     IF TRACE-SW-ON                                               
009000         DISPLAY 'ENTRYPRC ENTERED - ID=' LK-ENTRY-ID             
009100             ' TEXT-LEN=' WS-TEXT-LEN.                            
009200                                                                  
009300     PERFORM 100-INIT-RESULT.                                     
009400     PERFORM 200-DEFAULT-ENTRY-ID.                                
009500     PERFORM 300-CHECK-BLANK-TEXT.                                
009600                                                                  
009700     IF LK-NO-ERROR                                               
009800         PERFORM 400-RUN-FOOD-PARSER                              
009900         PERFORM 500-RUN-SYMPTOM-PARSER.                          
010000                                                                  
010100     MOVE ZERO TO LK-ENTRYPRC-RETURN-CD.                          
010200     GOBACK.                                                      
010300 000-EXIT.                                                        
010400     EXIT.                                                        
010500                                                                  
010600**** SAME REVERSE/INSPECT LENGTH TRICK WRDBND USES -- KEPT HERE SO
010700**** THE TRACE LINE CAN SHOW HOW MUCH OF THE 200-BYTE TEXT FIELD  
010800**** IS ACTUALLY IN USE FOR THIS ENTRY                            
010900 050-CALC-TEXT-LEN.                                               072209JS
011000     MOVE FUNCTION REVERSE(LK-ENTRY-TEXT) TO WS-REVERSED-TXT.     
011100     MOVE 0 TO WS-LEAD-SP.                                        
011200     INSPECT WS-REVERSED-TXT                                      
011300             TALLYING WS-LEAD-SP FOR LEADING SPACES.              
011400     COMPUTE WS-TEXT-LEN = LENGTH OF LK-ENTRY-TEXT - WS-LEAD-SP.  
011500 050-EXIT.                                                        
011600     EXIT.                                                        
011700                                                                  
011800 100-INIT-RESULT.                                                 
011900     MOVE ZERO TO LK-FOOD-ITEM-COUNT.                             
012000     MOVE ZERO TO LK-SYMPTOM-ITEM-COUNT.                          
012100     MOVE 'N' TO LK-ERROR-FLAG.                                   
012200     MOVE SPACES TO LK-ERROR-CODE.                                
012300     MOVE 'v1.0' TO LK-PARSER-VERSION.                            
012400 100-EXIT.                                                        
012500     EXIT.                                                        
012600                                                                  
012700******************************************************************
012800* 200-DEFAULT-ENTRY-ID -- A BLANK ID FIELD REPORTS AS 'UNKNOWN'   
012900* PER REQUEST #4471.  A SHORT ID IS LEFT ALONE -- MOVE PADS IT    
013000* WITH TRAILING SPACES THE SAME AS EVERY OTHER X(12) FIELD.       
013100******************************************************************
013200 200-DEFAULT-ENTRY-ID.                                            031622MM
013300     IF LK-ENTRY-ID EQUAL SPACES                                  
013400         MOVE 'unknown' TO LK-ENTRY-ID.                           
013500 200-EXIT.                                                        
013600     EXIT.                                                        
013700                                                                  
013800******************************************************************
013900* 300-CHECK-BLANK-TEXT -- EMPTY/BLANK TEXT IS AN OUTRIGHT PARSE   
014000* ERROR.  NEITHER PARSER IS CALLED AND BOTH TABLES STAY AT ZERO   
014100* ROWS (ALREADY SET BY 100-INIT-RESULT).                          
014200******************************************************************
014300 300-CHECK-BLANK-TEXT.                                            
014400     IF LK-ENTRY-TEXT EQUAL SPACES                                
014500        OR LK-ENTRY-TEXT EQUAL LOW-VALUES                         
014600         MOVE 'Y' TO LK-ERROR-FLAG                                
014700         MOVE 'empty_text' TO LK-ERROR-CODE                       
014800     ELSE                                                         
014900         MOVE 'N' TO LK-ERROR-FLAG.                               
015000 300-EXIT.                                                        
015100     EXIT.                                                        
015200                                                                  
015300******************************************************************
015400* 400-RUN-FOOD-PARSER -- FOODPRSE'S OWN RETURN CODE IS CHECKED    
015500* ON THE WAY BACK.  A NEITHER-PARSER-BLOCKS-THE-OTHER RULE MEANS  
015600* THIS CANNOT SET LK-ERROR-FLAG TO 'N', ONLY TO 'Y' -- A PRIOR    
015700* SYMPTOM-SIDE ERROR (THERE ISN'T ONE YET, SYMPPRSE RUNS AFTER    
015800* THIS) MUST NEVER BE CLOBBERED BACK TO NO-ERROR.                 
015900******************************************************************
016000 400-RUN-FOOD-PARSER.                                             081513JS
016100     CALL 'FOODPRSE' USING LK-ENTRY-TEXT, LK-FOOD-ITEM-COUNT,     
016200                            LK-FOOD-ITEM-TABLE, WS-FOOD-RETURN-CD.
016300     IF WS-FOOD-RETURN-CD NOT EQUAL ZERO                          
016400         MOVE 'Y' TO LK-ERROR-FLAG                                
016500         MOVE 'food_parser_error' TO LK-ERROR-CODE.               
016600 400-EXIT.                                                        
016700     EXIT.                                                        
016800                                                                  
016900******************************************************************
017000* 500-RUN-SYMPTOM-PARSER -- SAME SHAPE AS 400-RUN-FOOD-PARSER.    
017100* IF BOTH PARSERS TROUBLE ON THE SAME ENTRY THE SYMPTOM-SIDE      
017200* CODE WINS THE ERROR-CODE SLOT SINCE IT RUNS SECOND -- ONE       
017300* SLOT CANNOT HOLD BOTH, AND THE FLAG ALONE ALREADY SAYS 'YES,    
017400* SOMETHING WENT WRONG THIS ENTRY.'                               
017500******************************************************************
017600 500-RUN-SYMPTOM-PARSER.                                          081513JS
017700     CALL 'SYMPPRSE' USING LK-ENTRY-TEXT, LK-SYMPTOM-ITEM-COUNT,  
017800                            LK-SYMPTOM-ITEM-TABLE,                
017900                            WS-SYMPTOM-RETURN-CD.                 
018000     IF WS-SYMPTOM-RETURN-CD NOT EQUAL ZERO                       
018100         MOVE 'Y' TO LK-ERROR-FLAG                                
018200         MOVE 'symptom_parser_error' TO LK-ERROR-CODE.            
018300 500-EXIT.                                                        
018400     EXIT.                                                        
