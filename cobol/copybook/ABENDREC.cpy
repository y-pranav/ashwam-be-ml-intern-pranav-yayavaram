000100******************************************************************
000200* ABENDREC  --  SYSOUT ABEND-TRACE LINE                           
000300*                                                                 
000400*      WRITTEN TO SYSOUT JUST BEFORE A DELIBERATE ABEND (SEE      
000500*      1000-ABEND-RTN IN JRNLPROC) SO THE OPERATOR CAN SEE WHAT   
000600*      PARAGRAPH DETECTED THE PROBLEM WITHOUT WAITING ON A DUMP.  
000700*                                                                 
000800*      090114JS   ORIGINAL LAYOUT                                 
000900******************************************************************
001000 01  ABEND-REC.                                                   
001100     05  FILLER                      PIC X(10)                    
001200                                      VALUE '*** ABEND '.         
001300     05  PARA-NAME                   PIC X(20).                   
001400     05  FILLER                      PIC X(2) VALUE SPACES.       
001500     05  ABEND-REASON                PIC X(40).                   
001600     05  FILLER                      PIC X(2) VALUE SPACES.       
001700     05  FILLER                      PIC X(9) VALUE 'EXPECTED='.  
001800     05  EXPECTED-VAL                PIC -9(9).                   
001900     05  FILLER                      PIC X(2) VALUE SPACES.       
002000     05  FILLER                      PIC X(7) VALUE 'ACTUAL='.    
002100     05  ACTUAL-VAL                  PIC -9(9).                   
002200     05  FILLER                      PIC X(9) VALUE SPACES.       
