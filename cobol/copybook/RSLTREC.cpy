000100******************************************************************
000200* RSLTREC  --  PARSED-JOURNAL RESULTS RECORD (QSAM, RESULTS FILE) 
000300*                                                                 
000400*      A SINGLE FIXED-LENGTH RECORD SHAPE IS SHARED BY THREE      
000500*      LOGICAL RECORD TYPES, PICKED OFF BY RES-REC-TYPE:          
000600*          'H'  -  PER-ENTRY RESULT HEADER (ONE PER ENTRY)        
000700*          'F'  -  EXTRACTED FOOD DETAIL   (ZERO OR MORE)         
000800*          'S'  -  EXTRACTED SYMPTOM DETAIL (ZERO OR MORE)        
000900*      A HEADER RECORD IS ALWAYS WRITTEN FIRST FOR AN ENTRY,      
001000*      FOLLOWED BY ITS FOOD DETAILS THEN ITS SYMPTOM DETAILS.     
001100*                                                                 
001200*      090114JS   ORIGINAL LAYOUT (HEADER ONLY)                   
001300*      112015JS   ADDED FOOD-DETAIL REDEFINITION                  
001400*      051718MM   ADDED SYMPTOM-DETAIL REDEFINITION               
001500******************************************************************
001600 01  RESULTS-REC.                                                 
001700     05  RES-REC-TYPE                PIC X(1).                    
001800         88  RES-TYPE-HEADER          VALUE 'H'.                  
001900         88  RES-TYPE-FOOD            VALUE 'F'.                  
002000         88  RES-TYPE-SYMPTOM         VALUE 'S'.                  
002100     05  RES-REC-BODY                PIC X(62).                   
002200                                                                  
002300******************************************************************
002400* HEADER REDEFINITION  --  PER-ENTRY RESULT HEADER                
002500******************************************************************
002600 01  RESULTS-REC-HEADER REDEFINES RESULTS-REC.                    
002700     05  RH-REC-TYPE                 PIC X(1).                    
002800     05  RH-ENTRY-ID                 PIC X(12).                   
002900     05  RH-FOOD-COUNT               PIC 9(3).                    
003000     05  RH-SYMPTOM-COUNT            PIC 9(3).                    
003100     05  RH-ERROR-FLAG               PIC X(1).                    
003200         88  RH-HAS-ERROR             VALUE 'Y'.                  
003300         88  RH-NO-ERROR              VALUE 'N'.                  
003400     05  RH-ERROR-CODE               PIC X(20).                   
003500     05  RH-PARSER-VERSION           PIC X(4).                    
003600     05  FILLER                      PIC X(19).                   
003700                                                                  
003800******************************************************************
003900* FOOD-DETAIL REDEFINITION  --  ONE EXTRACTED FOOD MENTION        
004000******************************************************************
004100 01  RESULTS-REC-FOOD REDEFINES RESULTS-REC.                      
004200     05  RF-REC-TYPE                 PIC X(1).                    
004300     05  RF-ENTRY-ID                 PIC X(12).                   
004400     05  RF-FOOD-NAME                PIC X(20).                   
004500     05  RF-QTY-PRESENT              PIC X(1).                    
004600         88  RF-QTY-FOUND             VALUE 'Y'.                  
004700     05  RF-QUANTITY                 PIC 9(4)V99.                 
004800     05  RF-UNIT                     PIC X(10).                   
004900     05  RF-MEAL                     PIC X(10).                   
005000     05  RF-CONFIDENCE               PIC 9V99.                    
005100                                                                  
005200******************************************************************
005300* SYMPTOM-DETAIL REDEFINITION  --  ONE EXTRACTED SYMPTOM MENTION  
005400******************************************************************
005500 01  RESULTS-REC-SYMPTOM REDEFINES RESULTS-REC.                   
005600     05  RS-REC-TYPE                 PIC X(1).                    
005700     05  RS-ENTRY-ID                 PIC X(12).                   
005800     05  RS-SYMPTOM-NAME             PIC X(20).                   
005900     05  RS-SEVERITY                 PIC X(10).                   
006000     05  RS-TIME-HINT                PIC X(12).                   
006100     05  RS-NEGATED                  PIC X(1).                    
006200         88  RS-IS-NEGATED            VALUE 'Y'.                  
006300     05  RS-CONFIDENCE               PIC 9V99.                    
006400     05  FILLER                      PIC X(4).                    
