000100******************************************************************
000200* SYMPLEX  --  SYMPTOM PARSER FIXED KEYWORD LEXICONS              
000300*                                                                 
000400*      SEE FOODLEX FOR THE VALUE/REDEFINES LOADED-TABLE HABIT --  
000500*      SAME IDIOM HERE.  SYMPTOM-LEXICON-TABLE IS LONGEST-TERM-   
000600*      FIRST FOR THE SAME REASON AS FOOD-LEXICON-TABLE.           
000700*                                                                 
000800*      051718MM   ORIGINAL LEXICON, 34 TERMS                      
000900*      031622MM   LEXICON GROWN TO 59 TERMS PER REQUEST #4471     
001000*      031622MM   ADDED TIME-HINT AND SYNONYM-MAP TABLES          
001100*      072209JS   ADDED NEGATION-WORD AND SEVERITY-WORD TABLES    
001200******************************************************************
001300*---------------------------------------------------------------- 
001400* SYMPTOM-LEXICON-TABLE -- LONGEST TERM FIRST                     
001500*---------------------------------------------------------------- 
001600 01  SYMPTOM-LEXICON-VALUES.                                      
001700     05  FILLER  PIC X(15) VALUE 'lower back pain'.               
001800     05  FILLER  PIC X(15) VALUE 'stomach pain'.                  
001900     05  FILLER  PIC X(15) VALUE 'stomach ache'.                  
002000     05  FILLER  PIC X(15) VALUE 'constipation'.                  
002100     05  FILLER  PIC X(15) VALUE 'heart racing'.                  
002200     05  FILLER  PIC X(15) VALUE 'palpitations'.                  
002300     05  FILLER  PIC X(15) VALUE 'lightheaded'.                   
002400     05  FILLER  PIC X(15) VALUE 'sore throat'.                   
002500     05  FILLER  PIC X(15) VALUE 'hot flashes'.                   
002600     05  FILLER  PIC X(15) VALUE 'pelvic pain'.                   
002700     05  FILLER  PIC X(15) VALUE 'breast pain'.                   
002800     05  FILLER  PIC X(15) VALUE 'discomfort'.                    
002900     05  FILLER  PIC X(15) VALUE 'tenderness'.                    
003000     05  FILLER  PIC X(15) VALUE 'exhaustion'.                    
003100     05  FILLER  PIC X(15) VALUE 'low energy'.                    
003200     05  FILLER  PIC X(15) VALUE 'sleepiness'.                    
003300     05  FILLER  PIC X(15) VALUE 'congestion'.                    
003400     05  FILLER  PIC X(15) VALUE 'joint pain'.                    
003500     05  FILLER  PIC X(15) VALUE 'dizziness'.                     
003600     05  FILLER  PIC X(15) VALUE 'exhausted'.                     
003700     05  FILLER  PIC X(15) VALUE 'hot flash'.                     
003800     05  FILLER  PIC X(15) VALUE 'discharge'.                     
003900     05  FILLER  PIC X(15) VALUE 'back pain'.                     
004000     05  FILLER  PIC X(15) VALUE 'cramping'.                      
004100     05  FILLER  PIC X(15) VALUE 'soreness'.                      
004200     05  FILLER  PIC X(15) VALUE 'bloating'.                      
004300     05  FILLER  PIC X(15) VALUE 'nauseous'.                      
004400     05  FILLER  PIC X(15) VALUE 'diarrhea'.                      
004500     05  FILLER  PIC X(15) VALUE 'headache'.                      
004600     05  FILLER  PIC X(15) VALUE 'migraine'.                      
004700     05  FILLER  PIC X(15) VALUE 'weakness'.                      
004800     05  FILLER  PIC X(15) VALUE 'stressed'.                      
004900     05  FILLER  PIC X(15) VALUE 'sweating'.                      
005000     05  FILLER  PIC X(15) VALUE 'spotting'.                      
005100     05  FILLER  PIC X(15) VALUE 'bleeding'.                      
005200     05  FILLER  PIC X(15) VALUE 'breakout'.                      
005300     05  FILLER  PIC X(15) VALUE 'bloated'.                       
005400     05  FILLER  PIC X(15) VALUE 'fatigue'.                       
005500     05  FILLER  PIC X(15) VALUE 'anxiety'.                       
005600     05  FILLER  PIC X(15) VALUE 'anxious'.                       
005700     05  FILLER  PIC X(15) VALUE 'jittery'.                       
005800     05  FILLER  PIC X(15) VALUE 'cramps'.                        
005900     05  FILLER  PIC X(15) VALUE 'aching'.                        
006000     05  FILLER  PIC X(15) VALUE 'nausea'.                        
006100     05  FILLER  PIC X(15) VALUE 'sleepy'.                        
006200     05  FILLER  PIC X(15) VALUE 'stress'.                        
006300     05  FILLER  PIC X(15) VALUE 'chills'.                        
006400     05  FILLER  PIC X(15) VALUE 'gassy'.                         
006500     05  FILLER  PIC X(15) VALUE 'dizzy'.                         
006600     05  FILLER  PIC X(15) VALUE 'tired'.                         
006700     05  FILLER  PIC X(15) VALUE 'cough'.                         
006800     05  FILLER  PIC X(15) VALUE 'fever'.                         
006900     05  FILLER  PIC X(15) VALUE 'pain'.                          
007000     05  FILLER  PIC X(15) VALUE 'ache'.                          
007100     05  FILLER  PIC X(15) VALUE 'sore'.                          
007200     05  FILLER  PIC X(15) VALUE 'acne'.                          
007300     05  FILLER  PIC X(15) VALUE 'rash'.                          
007400     05  FILLER  PIC X(15) VALUE 'warm'.                          
007500     05  FILLER  PIC X(15) VALUE 'gas'.                           
007600 01  SYMPTOM-LEXICON-TABLE REDEFINES SYMPTOM-LEXICON-VALUES.      
007700     05  SYMPTOM-LEX-ENTRY OCCURS 59 TIMES                        
007800                            INDEXED BY SYMPTOM-LEX-IDX  PIC X(15).
007900                                                                  
008000*---------------------------------------------------------------- 
008100* NEGATION-WORD-TABLE -- WHOLE-WORD, LOWER-CASED TEXT             
008200*---------------------------------------------------------------- 
008300 01  NEGATION-WORD-VALUES.                                        
008400     05  FILLER  PIC X(10) VALUE 'without'.                       
008500     05  FILLER  PIC X(10) VALUE 'never'.                         
008600     05  FILLER  PIC X(10) VALUE 'nahin'.                         
008700     05  FILLER  PIC X(10) VALUE 'none'.                          
008800     05  FILLER  PIC X(10) VALUE 'nahi'.                          
008900     05  FILLER  PIC X(10) VALUE 'not'.                           
009000     05  FILLER  PIC X(10) VALUE 'zero'.                          
009100     05  FILLER  PIC X(10) VALUE 'no'.                            
009200 01  NEGATION-WORD-TABLE REDEFINES NEGATION-WORD-VALUES.          
009300     05  NEGATION-WORD-ENTRY OCCURS 8 TIMES                       
009400                              INDEXED BY NEG-WORD-IDX  PIC X(10). 
009500                                                                  
009600*---------------------------------------------------------------- 
009700* SEVERITY-WORD-TABLE -- WORD-BOUNDED, CASE-INSENSITIVE;          
009800* BAHUT REPORTS AS SEVERE                                         
009900*---------------------------------------------------------------- 
010000 01  SEVERITY-WORD-VALUES.                                        
010100     05  FILLER  PIC X(10) VALUE 'mild'.                          
010200     05  FILLER  PIC X(10) VALUE 'mild'.                          
010300     05  FILLER  PIC X(10) VALUE 'light'.                         
010400     05  FILLER  PIC X(10) VALUE 'light'.                         
010500     05  FILLER  PIC X(10) VALUE 'slight'.                        
010600     05  FILLER  PIC X(10) VALUE 'slight'.                        
010700     05  FILLER  PIC X(10) VALUE 'moderate'.                      
010800     05  FILLER  PIC X(10) VALUE 'moderate'.                      
010900     05  FILLER  PIC X(10) VALUE 'severe'.                        
011000     05  FILLER  PIC X(10) VALUE 'severe'.                        
011100     05  FILLER  PIC X(10) VALUE 'extreme'.                       
011200     05  FILLER  PIC X(10) VALUE 'extreme'.                       
011300     05  FILLER  PIC X(10) VALUE 'intense'.                       
011400     05  FILLER  PIC X(10) VALUE 'intense'.                       
011500     05  FILLER  PIC X(10) VALUE 'bahut'.                         
011600     05  FILLER  PIC X(10) VALUE 'severe'.                        
011700 01  SEVERITY-WORD-TABLE REDEFINES SEVERITY-WORD-VALUES.          
011800     05  SEVERITY-WORD-ROW OCCURS 8 TIMES                         
011900                            INDEXED BY SEV-WORD-IDX.              
012000         10  SEVW-SCAN-WORD           PIC X(10).                  
012100         10  SEVW-REPORT-WORD         PIC X(10).                  
012200                                                                  
012300*---------------------------------------------------------------- 
012400* TIME-HINT-TABLE -- CASE-SENSITIVE, CHECKED IN ORDER; THE        
012500* AFTER_MEAL HINT IS HANDLED SEPARATELY IN 150-FIND-TIME-HINT     
012600* BECAUSE IT NEEDS A TWO-WORD LOOK-AHEAD                          
012700*---------------------------------------------------------------- 
012800 01  TIME-HINT-VALUES.                                            
012900     05  FILLER  PIC X(12) VALUE 'morning'.                       
013000     05  FILLER  PIC X(12) VALUE 'morning'.                       
013100     05  FILLER  PIC X(12) VALUE 'morning'.                       
013200     05  FILLER  PIC X(12) VALUE 'subah'.                         
013300     05  FILLER  PIC X(12) VALUE 'morning'.                       
013400     05  FILLER  PIC X(12) VALUE 'AM'.                            
013500     05  FILLER  PIC X(12) VALUE 'morning'.                       
013600     05  FILLER  PIC X(12) VALUE 'am'.                            
013700     05  FILLER  PIC X(12) VALUE 'afternoon'.                     
013800     05  FILLER  PIC X(12) VALUE 'afternoon'.                     
013900     05  FILLER  PIC X(12) VALUE 'afternoon'.                     
014000     05  FILLER  PIC X(12) VALUE 'dopahar'.                       
014100     05  FILLER  PIC X(12) VALUE 'afternoon'.                     
014200     05  FILLER  PIC X(12) VALUE 'noon'.                          
014300     05  FILLER  PIC X(12) VALUE 'evening'.                       
014400     05  FILLER  PIC X(12) VALUE 'evening'.                       
014500     05  FILLER  PIC X(12) VALUE 'evening'.                       
014600     05  FILLER  PIC X(12) VALUE 'shaam'.                         
014700     05  FILLER  PIC X(12) VALUE 'night'.                         
014800     05  FILLER  PIC X(12) VALUE 'night'.                         
014900     05  FILLER  PIC X(12) VALUE 'night'.                         
015000     05  FILLER  PIC X(12) VALUE 'raat'.                          
015100     05  FILLER  PIC X(12) VALUE 'night'.                         
015200     05  FILLER  PIC X(12) VALUE 'PM'.                            
015300     05  FILLER  PIC X(12) VALUE 'night'.                         
015400     05  FILLER  PIC X(12) VALUE 'pm'.                            
015500 01  TIME-HINT-TABLE REDEFINES TIME-HINT-VALUES.                  
015600     05  TIME-HINT-ROW OCCURS 13 TIMES                            
015700                        INDEXED BY TIME-HINT-IDX.                 
015800         10  THW-HINT-NAME            PIC X(12).                  
015900         10  THW-WORD                 PIC X(12).                  
016000                                                                  
016100*---------------------------------------------------------------- 
016200* AFTER-MEAL-WORD-TABLE -- WORD FOLLOWING "AFTER" THAT TRIGGERS   
016300* THE AFTER_MEAL TIME HINT                                        
016400*---------------------------------------------------------------- 
016500 01  AFTER-MEAL-WORD-VALUES.                                      
016600     05  FILLER  PIC X(10) VALUE 'eating'.                        
016700     05  FILLER  PIC X(10) VALUE 'lunch'.                         
016800     05  FILLER  PIC X(10) VALUE 'dinner'.                        
016900     05  FILLER  PIC X(10) VALUE 'breakfast'.                     
017000     05  FILLER  PIC X(10) VALUE 'meal'.                          
017100 01  AFTER-MEAL-WORD-TABLE REDEFINES AFTER-MEAL-WORD-VALUES.      
017200     05  AFTER-MEAL-WORD OCCURS 5 TIMES                           
017300                          INDEXED BY AFTER-MEAL-IDX  PIC X(10).   
017400                                                                  
017500*---------------------------------------------------------------- 
017600* SYNONYM-MAP-TABLE -- RAW MATCHED NAME TO NORMALIZED NAME        
017700*---------------------------------------------------------------- 
017800 01  SYNONYM-MAP-VALUES.                                          
017900     05  FILLER  PIC X(20) VALUE 'cramping'.                      
018000     05  FILLER  PIC X(20) VALUE 'cramps'.                        
018100     05  FILLER  PIC X(20) VALUE 'aching'.                        
018200     05  FILLER  PIC X(20) VALUE 'ache'.                          
018300     05  FILLER  PIC X(20) VALUE 'bloated'.                       
018400     05  FILLER  PIC X(20) VALUE 'bloating'.                      
018500     05  FILLER  PIC X(20) VALUE 'gassy'.                         
018600     05  FILLER  PIC X(20) VALUE 'gas'.                           
018700     05  FILLER  PIC X(20) VALUE 'nauseous'.                      
018800     05  FILLER  PIC X(20) VALUE 'nausea'.                        
018900     05  FILLER  PIC X(20) VALUE 'dizzy'.                         
019000     05  FILLER  PIC X(20) VALUE 'dizziness'.                     
019100     05  FILLER  PIC X(20) VALUE 'anxious'.                       
019200     05  FILLER  PIC X(20) VALUE 'anxiety'.                       
019300     05  FILLER  PIC X(20) VALUE 'stressed'.                      
019400     05  FILLER  PIC X(20) VALUE 'stress'.                        
019500     05  FILLER  PIC X(20) VALUE 'exhausted'.                     
019600     05  FILLER  PIC X(20) VALUE 'fatigue'.                       
019700     05  FILLER  PIC X(20) VALUE 'exhaustion'.                    
019800     05  FILLER  PIC X(20) VALUE 'fatigue'.                       
019900     05  FILLER  PIC X(20) VALUE 'tired'.                         
020000     05  FILLER  PIC X(20) VALUE 'fatigue'.                       
020100     05  FILLER  PIC X(20) VALUE 'sleepy'.                        
020200     05  FILLER  PIC X(20) VALUE 'sleepiness'.                    
020300 01  SYNONYM-MAP-TABLE REDEFINES SYNONYM-MAP-VALUES.              
020400     05  SYNONYM-MAP-ROW OCCURS 12 TIMES                          
020500                          INDEXED BY SYNONYM-MAP-IDX.             
020600         10  SMAP-RAW-NAME            PIC X(20).                  
020700         10  SMAP-NORM-NAME           PIC X(20).                  
020800                                                                  
020900*---------------------------------------------------------------- 
021000* SYMPTOM-CONF-BONUS-TABLE -- NAMES EARNING THE +0.05 NAME BONUS  
021100*---------------------------------------------------------------- 
021200 01  SYMPTOM-CONF-BONUS-VALUES.                                   
021300     05  FILLER  PIC X(20) VALUE 'cramps'.                        
021400     05  FILLER  PIC X(20) VALUE 'migraine'.                      
021500     05  FILLER  PIC X(20) VALUE 'headache'.                      
021600     05  FILLER  PIC X(20) VALUE 'nausea'.                        
021700     05  FILLER  PIC X(20) VALUE 'bloating'.                      
021800     05  FILLER  PIC X(20) VALUE 'pain'.                          
021900     05  FILLER  PIC X(20) VALUE 'fever'.                         
022000     05  FILLER  PIC X(20) VALUE 'dizziness'.                     
022100 01  SYMPTOM-CONF-BONUS-TABLE REDEFINES SYMPTOM-CONF-BONUS-VALUES.
022200     05  SYMPTOM-CONF-BONUS-NAME OCCURS 8 TIMES                   
022300                                 INDEXED BY SYMP-BONUS-IDX        
022400                                 PIC X(20).                       
