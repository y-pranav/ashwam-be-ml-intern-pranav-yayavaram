000100******************************************************************
000200* SYMPTBL  --  WORKING TABLE OF EXTRACTED SYMPTOM ITEMS           
000300*                                                                 
000400*      SHARED SHAPE BETWEEN JRNLPROC, ENTRYPRC AND SYMPPRSE.      
000500*      SEE FOODTBL FOR THE SIZING NOTE -- SAME 20-ROW CAP.        
000600*                                                                 
000700*      051718MM   ORIGINAL, 10 ROWS                               
000800*      031622MM   WIDENED TO 20 ROWS WITH FOODTBL                 
000900******************************************************************
001000 01  SYMPTOM-ITEM-COUNT             PIC 9(3) COMP.                
001100 01  SYMPTOM-ITEM-TABLE.                                          
001200     05  SYMPTOM-ITEM OCCURS 20 TIMES INDEXED BY SYMPTOM-IDX.     
001300         10  SI-SYMPTOM-NAME         PIC X(20).                   
001400         10  SI-SEVERITY             PIC X(10).                   
001500         10  SI-TIME-HINT            PIC X(12).                   
001600         10  SI-NEGATED              PIC X(1).                    
001700         10  SI-CONFIDENCE           PIC 9V99.                    
