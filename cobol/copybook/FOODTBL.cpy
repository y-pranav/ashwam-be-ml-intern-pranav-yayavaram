000100******************************************************************
000200* FOODTBL  --  WORKING TABLE OF EXTRACTED FOOD ITEMS              
000300*                                                                 
000400*      SHARED SHAPE BETWEEN JRNLPROC (WRITES DETAIL RECS),        
000500*      ENTRYPRC (COLLECTS THE PARSER'S ANSWER) AND FOODPRSE       
000600*      (BUILDS THE TABLE).  20 ROWS COVERS THE WORST CASE OF A    
000700*      200-BYTE ENTRY PACKED WITH SHORT FOOD WORDS -- SEE         
000800*      REQUEST #4471 SIZING NOTE.                                 
000900*                                                                 
001000*      112015JS   ORIGINAL, 10 ROWS                               
001100*      031622MM   WIDENED TO 20 ROWS WITH JE-ENTRY-TEXT           
001200******************************************************************
001300 01  FOOD-ITEM-COUNT                PIC 9(3) COMP.                
001400 01  FOOD-ITEM-TABLE.                                             
001500     05  FOOD-ITEM OCCURS 20 TIMES INDEXED BY FOOD-IDX.           
001600         10  FI-FOOD-NAME            PIC X(20).                   
001700         10  FI-QTY-PRESENT          PIC X(1).                    
001800         10  FI-QUANTITY             PIC 9(4)V99.                 
001900         10  FI-UNIT                 PIC X(10).                   
002000         10  FI-MEAL                 PIC X(10).                   
002100         10  FI-CONFIDENCE           PIC 9V99.                    
