000100******************************************************************
000200* FOODLEX  --  FOOD PARSER FIXED KEYWORD LEXICONS                 
000300*                                                                 
000400*      ALL TABLES BELOW ARE LOADED BY VALUE, NOT READ FROM A      
000500*      FILE -- THESE ARE THE PROGRAM'S FIXED KEYWORD LISTS, NOT   
000600*      MASTER DATA.  THE FOOD-LEXICON-TABLE IS BUILT LONGEST-     
000700*      TERM-FIRST SO A STRAIGHT LEFT-TO-RIGHT TABLE SEARCH IN     
000800*      FOODPRSE NATURALLY PREFERS THE LONGER TERM AT A GIVEN      
000900*      SCAN POSITION (SEE 300-SCAN-LEXICON).                      
001000*                                                                 
001100*      112015JS   ORIGINAL LEXICON, 40 TERMS                      
001200*      031622MM   LEXICON GROWN TO 65 TERMS PER REQUEST #4471     
001300*      031622MM   ADDED MEAL-KEYWORD AND MEAL-FALLBACK TABLES     
001400*      072209JS   ADDED PLURAL-MAP AND UNIT-WORD TABLES           
001500******************************************************************
001600*---------------------------------------------------------------- 
001700* FOOD-LEXICON-TABLE -- LONGEST TERM FIRST                        
001800*---------------------------------------------------------------- 
001900 01  FOOD-LEXICON-VALUES.                                         
002000     05  FILLER  PIC X(15) VALUE 'protein shake'.                 
002100     05  FILLER  PIC X(15) VALUE 'vegetables'.                    
002200     05  FILLER  PIC X(15) VALUE 'chocolate'.                     
002300     05  FILLER  PIC X(15) VALUE 'ice cream'.                     
002400     05  FILLER  PIC X(15) VALUE 'sandwich'.                      
002500     05  FILLER  PIC X(15) VALUE 'porridge'.                      
002600     05  FILLER  PIC X(15) VALUE 'paratha'.                       
002700     05  FILLER  PIC X(15) VALUE 'noodles'.                       
002800     05  FILLER  PIC X(15) VALUE 'khichdi'.                       
002900     05  FILLER  PIC X(15) VALUE 'biryani'.                       
003000     05  FILLER  PIC X(15) VALUE 'chicken'.                       
003100     05  FILLER  PIC X(15) VALUE 'berries'.                       
003200     05  FILLER  PIC X(15) VALUE 'chutney'.                       
003300     05  FILLER  PIC X(15) VALUE 'cookies'.                       
003400     05  FILLER  PIC X(15) VALUE 'almonds'.                       
003500     05  FILLER  PIC X(15) VALUE 'chawal'.                        
003600     05  FILLER  PIC X(15) VALUE 'paneer'.                        
003700     05  FILLER  PIC X(15) VALUE 'yogurt'.                        
003800     05  FILLER  PIC X(15) VALUE 'cheese'.                        
003900     05  FILLER  PIC X(15) VALUE 'butter'.                        
004000     05  FILLER  PIC X(15) VALUE 'banana'.                        
004100     05  FILLER  PIC X(15) VALUE 'sambar'.                        
004200     05  FILLER  PIC X(15) VALUE 'burger'.                        
004300     05  FILLER  PIC X(15) VALUE 'almond'.                        
004400     05  FILLER  PIC X(15) VALUE 'coffee'.                        
004500     05  FILLER  PIC X(15) VALUE 'bread'.                         
004600     05  FILLER  PIC X(15) VALUE 'toast'.                         
004700     05  FILLER  PIC X(15) VALUE 'pasta'.                         
004800     05  FILLER  PIC X(15) VALUE 'pizza'.                         
004900     05  FILLER  PIC X(15) VALUE 'rajma'.                         
005000     05  FILLER  PIC X(15) VALUE 'moong'.                         
005100     05  FILLER  PIC X(15) VALUE 'chana'.                         
005200     05  FILLER  PIC X(15) VALUE 'apple'.                         
005300     05  FILLER  PIC X(15) VALUE 'salad'.                         
005400     05  FILLER  PIC X(15) VALUE 'chips'.                         
005500     05  FILLER  PIC X(15) VALUE 'sushi'.                         
005600     05  FILLER  PIC X(15) VALUE 'curry'.                         
005700     05  FILLER  PIC X(15) VALUE 'shake'.                         
005800     05  FILLER  PIC X(15) VALUE 'juice'.                         
005900     05  FILLER  PIC X(15) VALUE 'rice'.                          
006000     05  FILLER  PIC X(15) VALUE 'roti'.                          
006100     05  FILLER  PIC X(15) VALUE 'naan'.                          
006200     05  FILLER  PIC X(15) VALUE 'eggs'.                          
006300     05  FILLER  PIC X(15) VALUE 'fish'.                          
006400     05  FILLER  PIC X(15) VALUE 'tofu'.                          
006500     05  FILLER  PIC X(15) VALUE 'daal'.                          
006600     05  FILLER  PIC X(15) VALUE 'milk'.                          
006700     05  FILLER  PIC X(15) VALUE 'dahi'.                          
006800     05  FILLER  PIC X(15) VALUE 'curd'.                          
006900     05  FILLER  PIC X(15) VALUE 'ghee'.                          
007000     05  FILLER  PIC X(15) VALUE 'idli'.                          
007100     05  FILLER  PIC X(15) VALUE 'dosa'.                          
007200     05  FILLER  PIC X(15) VALUE 'poha'.                          
007300     05  FILLER  PIC X(15) VALUE 'upma'.                          
007400     05  FILLER  PIC X(15) VALUE 'vada'.                          
007500     05  FILLER  PIC X(15) VALUE 'wrap'.                          
007600     05  FILLER  PIC X(15) VALUE 'nuts'.                          
007700     05  FILLER  PIC X(15) VALUE 'chai'.                          
007800     05  FILLER  PIC X(15) VALUE 'coke'.                          
007900     05  FILLER  PIC X(15) VALUE 'oats'.                          
008000     05  FILLER  PIC X(15) VALUE 'soup'.                          
008100     05  FILLER  PIC X(15) VALUE 'stew'.                          
008200     05  FILLER  PIC X(15) VALUE 'egg'.                           
008300     05  FILLER  PIC X(15) VALUE 'dal'.                           
008400     05  FILLER  PIC X(15) VALUE 'tea'.                           
008500 01  FOOD-LEXICON-TABLE REDEFINES FOOD-LEXICON-VALUES.            
008600     05  FOOD-LEX-ENTRY OCCURS 65 TIMES                           
008700                        INDEXED BY FOOD-LEX-IDX  PIC X(15).       
008800                                                                  
008900*---------------------------------------------------------------- 
009000* MEAL-KEYWORD-TABLE -- LOWER-CASED SUBSTRING, CHECKED IN ORDER   
009100*---------------------------------------------------------------- 
009200 01  MEAL-KEYWORD-VALUES.                                         
009300     05  FILLER  PIC X(10) VALUE 'breakfast'.                     
009400     05  FILLER  PIC X(10) VALUE 'breakfast'.                     
009500     05  FILLER  PIC X(10) VALUE 'lunch'.                         
009600     05  FILLER  PIC X(10) VALUE 'lunch'.                         
009700     05  FILLER  PIC X(10) VALUE 'lunch'.                         
009800     05  FILLER  PIC X(10) VALUE 'lunch mein'.                    
009900     05  FILLER  PIC X(10) VALUE 'dinner'.                        
010000     05  FILLER  PIC X(10) VALUE 'dinner'.                        
010100     05  FILLER  PIC X(10) VALUE 'snack'.                         
010200     05  FILLER  PIC X(10) VALUE 'snack'.                         
010300 01  MEAL-KEYWORD-TABLE REDEFINES MEAL-KEYWORD-VALUES.            
010400     05  MEAL-KEYWORD-ROW OCCURS 5 TIMES                          
010500                           INDEXED BY MEAL-KEY-IDX.               
010600         10  MKW-MEAL-NAME            PIC X(10).                  
010700         10  MKW-KEYWORD              PIC X(10).                  
010800                                                                  
010900*---------------------------------------------------------------- 
011000* MEAL-FALLBACK-TABLE -- ORIGINAL-CASE WORD MATCH, CHECKED IN     
011100* ORDER, USED ONLY WHEN NO MEAL-KEYWORD MATCHED                   
011200*---------------------------------------------------------------- 
011300 01  MEAL-FALLBACK-VALUES.                                        
011400     05  FILLER  PIC X(10) VALUE 'breakfast'.                     
011500     05  FILLER  PIC X(10) VALUE 'morning'.                       
011600     05  FILLER  PIC X(10) VALUE 'breakfast'.                     
011700     05  FILLER  PIC X(10) VALUE 'AM'.                            
011800     05  FILLER  PIC X(10) VALUE 'breakfast'.                     
011900     05  FILLER  PIC X(10) VALUE 'am'.                            
012000     05  FILLER  PIC X(10) VALUE 'breakfast'.                     
012100     05  FILLER  PIC X(10) VALUE 'subah'.                         
012200     05  FILLER  PIC X(10) VALUE 'lunch'.                         
012300     05  FILLER  PIC X(10) VALUE 'noon'.                          
012400     05  FILLER  PIC X(10) VALUE 'lunch'.                         
012500     05  FILLER  PIC X(10) VALUE 'afternoon'.                     
012600     05  FILLER  PIC X(10) VALUE 'lunch'.                         
012700     05  FILLER  PIC X(10) VALUE 'lunch'.                         
012800     05  FILLER  PIC X(10) VALUE 'lunch'.                         
012900     05  FILLER  PIC X(10) VALUE 'dopahar'.                       
013000     05  FILLER  PIC X(10) VALUE 'dinner'.                        
013100     05  FILLER  PIC X(10) VALUE 'evening'.                       
013200     05  FILLER  PIC X(10) VALUE 'dinner'.                        
013300     05  FILLER  PIC X(10) VALUE 'night'.                         
013400     05  FILLER  PIC X(10) VALUE 'dinner'.                        
013500     05  FILLER  PIC X(10) VALUE 'dinner'.                        
013600     05  FILLER  PIC X(10) VALUE 'dinner'.                        
013700     05  FILLER  PIC X(10) VALUE 'raat'.                          
013800     05  FILLER  PIC X(10) VALUE 'dinner'.                        
013900     05  FILLER  PIC X(10) VALUE 'PM'.                            
014000     05  FILLER  PIC X(10) VALUE 'dinner'.                        
014100     05  FILLER  PIC X(10) VALUE 'pm'.                            
014200 01  MEAL-FALLBACK-TABLE REDEFINES MEAL-FALLBACK-VALUES.          
014300     05  MEAL-FALLBACK-ROW OCCURS 14 TIMES                        
014400                            INDEXED BY MEAL-FB-IDX.               
014500         10  MFB-MEAL-NAME            PIC X(10).                  
014600         10  MFB-WORD                 PIC X(10).                  
014700                                                                  
014800*---------------------------------------------------------------- 
014900* SKIP-TRIGGER-TABLE -- SUBSTRING MATCH, LOWER-CASED TEXT         
015000*---------------------------------------------------------------- 
015100 01  SKIP-TRIGGER-VALUES.                                         
015200     05  FILLER  PIC X(12) VALUE 'skip'.                          
015300     05  FILLER  PIC X(12) VALUE 'skipped'.                       
015400     05  FILLER  PIC X(12) VALUE 'skip kiya'.                     
015500 01  SKIP-TRIGGER-TABLE REDEFINES SKIP-TRIGGER-VALUES.            
015600     05  SKIP-TRIGGER-WORD OCCURS 3 TIMES                         
015700                            INDEXED BY SKIP-TRIG-IDX  PIC X(12).  
015800                                                                  
015900*---------------------------------------------------------------- 
016000* UNIT-WORD-TABLE -- CASE-INSENSITIVE, REPORTED LOWER-CASED       
016100*---------------------------------------------------------------- 
016200**** LONGEST VARIANT FIRST -- SAME REASON AS THE FOOD LEXICON,    
016300**** SO 'PIECES' DOES NOT GET CUT DOWN TO 'PIECE' AND SO ON       
016400 01  UNIT-WORD-VALUES.                                            
016500     05  FILLER  PIC X(10) VALUE 'glasses'.                       
016600     05  FILLER  PIC X(10) VALUE 'pieces'.                        
016700     05  FILLER  PIC X(10) VALUE 'plates'.                        
016800     05  FILLER  PIC X(10) VALUE 'slices'.                        
016900     05  FILLER  PIC X(10) VALUE 'spoons'.                        
017000     05  FILLER  PIC X(10) VALUE 'glass'.                         
017100     05  FILLER  PIC X(10) VALUE 'piece'.                         
017200     05  FILLER  PIC X(10) VALUE 'plate'.                         
017300     05  FILLER  PIC X(10) VALUE 'slice'.                         
017400     05  FILLER  PIC X(10) VALUE 'spoon'.                         
017500     05  FILLER  PIC X(10) VALUE 'bowl'.                          
017600     05  FILLER  PIC X(10) VALUE 'cup'.                           
017700     05  FILLER  PIC X(10) VALUE 'kg'.                            
017800     05  FILLER  PIC X(10) VALUE 'ml'.                            
017900     05  FILLER  PIC X(10) VALUE 'g'.                             
018000     05  FILLER  PIC X(10) VALUE 'l'.                             
018100 01  UNIT-WORD-TABLE REDEFINES UNIT-WORD-VALUES.                  
018200     05  UNIT-WORD-ENTRY OCCURS 16 TIMES                          
018300                          INDEXED BY UNIT-WORD-IDX  PIC X(10).    
018400                                                                  
018500*---------------------------------------------------------------- 
018600* PLURAL-MAP-TABLE -- EXPLICIT PLURAL-TO-SINGULAR OVERRIDES;      
018700* THE GENERIC TRAILING-S RULE IN FOODPRSE 430-NORMALIZE-NAME      
018800* HANDLES EVERYTHING ELSE                                         
018900*---------------------------------------------------------------- 
019000 01  PLURAL-MAP-VALUES.                                           
019100     05  FILLER  PIC X(20) VALUE 'eggs'.                          
019200     05  FILLER  PIC X(20) VALUE 'egg'.                           
019300     05  FILLER  PIC X(20) VALUE 'almonds'.                       
019400     05  FILLER  PIC X(20) VALUE 'almond'.                        
019500     05  FILLER  PIC X(20) VALUE 'cookies'.                       
019600     05  FILLER  PIC X(20) VALUE 'cookie'.                        
019700     05  FILLER  PIC X(20) VALUE 'pieces'.                        
019800     05  FILLER  PIC X(20) VALUE 'piece'.                         
019900     05  FILLER  PIC X(20) VALUE 'slices'.                        
020000     05  FILLER  PIC X(20) VALUE 'slice'.                         
020100     05  FILLER  PIC X(20) VALUE 'berries'.                       
020200     05  FILLER  PIC X(20) VALUE 'berry'.                         
020300 01  PLURAL-MAP-TABLE REDEFINES PLURAL-MAP-VALUES.                
020400     05  PLURAL-MAP-ROW OCCURS 6 TIMES                            
020500                         INDEXED BY PLURAL-MAP-IDX.               
020600         10  PMAP-PLURAL              PIC X(20).                  
020700         10  PMAP-SINGULAR            PIC X(20).                  
020800                                                                  
020900*---------------------------------------------------------------- 
021000* FOOD-CONF-BONUS-TABLE -- NAMES EARNING THE +0.05 NAME BONUS     
021100*---------------------------------------------------------------- 
021200 01  FOOD-CONF-BONUS-VALUES.                                      
021300     05  FILLER  PIC X(20) VALUE 'rice'.                          
021400     05  FILLER  PIC X(20) VALUE 'egg'.                           
021500     05  FILLER  PIC X(20) VALUE 'bread'.                         
021600     05  FILLER  PIC X(20) VALUE 'chicken'.                       
021700     05  FILLER  PIC X(20) VALUE 'dal'.                           
021800     05  FILLER  PIC X(20) VALUE 'milk'.                          
021900     05  FILLER  PIC X(20) VALUE 'toast'.                         
022000 01  FOOD-CONF-BONUS-TABLE REDEFINES FOOD-CONF-BONUS-VALUES.      
022100     05  FOOD-CONF-BONUS-NAME OCCURS 7 TIMES                      
022200                               INDEXED BY FOOD-BONUS-IDX          
022300                               PIC X(20).                         
