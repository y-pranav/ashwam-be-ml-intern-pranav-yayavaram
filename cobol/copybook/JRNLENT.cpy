000100******************************************************************
000200* JRNLENT  --  HEALTH JOURNAL ENTRY RECORD (QSAM, ENTRIES FILE)   
000300*                                                                 
000400*      ONE RECORD PER FREE-TEXT JOURNAL ENTRY KEYED BY THE        
000500*      SUBJECT'S APP AT ENTRY TIME.  NO KEYED ACCESS IS USED --   
000600*      THE FILE IS PROCESSED IN ARRIVAL ORDER, ONE PASS.          
000700*                                                                 
000800*      090114JS   ORIGINAL LAYOUT                                 
000900*      031622MM   ENTRY-TEXT WIDENED 120 -> 200 PER REQUEST #4471 
001000******************************************************************
001100 01  JOURNAL-ENTRY-REC.                                           
001200     05  JE-ENTRY-ID                 PIC X(12).                   
001300     05  JE-ENTRY-TEXT                PIC X(200).                 
